000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    HOSSEG0M.
001300 AUTHOR.        H. LORENTZ.
001400 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001500 DATE-WRITTEN.  1988-02-09.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2023-05-09
002100* Letzte Version   :: A.04.03
002200* Kurzbeschreibung :: Streckenplaner fuer eine Beinstrecke einer
002300*                     Tour. Arbeitet eine Beinstrecke in Fahr-,
002400*                     Pausen-, Ruhe-, Reset- und Tankabschnitte
002500*                     auf und liefert sie in LINK-SEG-TABLE an
002600*                     den Aufrufer (HOSMAIN0) zurueck.
002700* Auftrag          :: SSFHOS-14 SSFHOS-17 SSFHOS-22 SSFHOS-31
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1988-02-09| lor | Neuerstellung
003300*A.01.00|1988-05-17| lor | Tagesgrenzenpruefung ueber HOSSTA0M
003400*A.02.00|1991-03-04| bgr | 34-Std.-Reset-Abschnitt ergaenzt
003500*A.02.01|1991-03-20| bgr | Abschnittsfolge RESET vor REFUEL korr.
003600*A.03.00|1998-09-14| msk | Jahr-2000: Datumsfelder 4-stellig
003700*                  |     | geprueft, keine Strukturaenderung
003800*A.03.01|1999-02-02| msk | Jahr-2000-Nachtest bestanden
003900*A.04.00|1999-09-03| kl  | Auftrag SSFHOS-31: REFUEL-BREAK -
004000*                  |     | Tankpause und 30-Min-Pause werden bei
004100*                  |     | Zusammentreffen zu einem Abschnitt
004200*                  |     | zusammengefasst
004300*A.04.01|1999-12-20| lor | Rundung Meilen/Stunden in eigene
004400*                  |     | Sektion U300-ROUND-HALFUP ausgelagert
004410*A.04.02|2023-04-18| rfk | Auftrag SSFHOS-42: LINK-SEG-LEG-TYPE
004420*                  |     | ergaenzt, damit Bein 2 als DRIVE-TO-
004430*                  |     | DROPOFF statt DRIVE-TO-PICKUP geschr.
004440*                  |     | wird; Status/Standort je Abschnittsart
004450*                  |     | jetzt in B110/B120/B130/B140/B150
004460*                  |     | gesetzt statt pauschal in U200;
004470*                  |     | LINK-STA-FLAG vor kombiniertem APLYBK
004480*                  |     | in B120 zurueckgesetzt (keine Ruhezeit-
004490*                  |     | Gutschrift bei Tankpausen-Kombination)
004492*A.04.03|2023-05-09| rfk | Auftrag SSFHOS-46: Pausengrenze (8 Std.
004493*                  |     | Fahrzeit) in B150 mit eingerechnet;
004494*                  |     | Tankzeit in B120 ueber ADDDTY auf
004495*                  |     | Dienstzeit angerechnet; Dauer REFUEL-
004496*                  |     | BREAK auf K-REFUEL-SVC-HRS korrigiert;
004497*                  |     | letzter Fahrabschnitt einer Beinstrecke
004498*                  |     | erhaelt Restmeilen exakt
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION
005200     CLASS ALPHNUM IS "0123456789"
005300                      "abcdefghijklmnopqrstuvwxyz"
005400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500                      " .,;-_!$%&/=*+".
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*-----------------------------------------------------------------
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*-----------------------------------------------------------------
006700 01          COMP-FELDER.
006800     05      C4-ANZ              PIC S9(04) COMP.
006900     05      C4-I1               PIC S9(04) COMP.
007000
007100     05      C4-X.
007200      10                         PIC X VALUE LOW-VALUE.
007300      10     C4-X2               PIC X.
007400     05      C4-NUM REDEFINES C4-X
007500                                 PIC S9(04) COMP.
007600
007700*-----------------------------------------------------------------
007800* Display-Felder: Praefix D
007900*-----------------------------------------------------------------
008000 01          DISPLAY-FELDER.
008100     05      D-NUM4              PIC -9(04).
008150     05      FILLER              PIC  X(01).
008200
008300*-----------------------------------------------------------------
008400* Felder mit konstantem Inhalt: Praefix K
008500*-----------------------------------------------------------------
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08) VALUE "HOSSEG0M".
008800
008900     COPY    HOSRULC.
009000
009100*----------------------------------------------------------------*
009200* Conditional-Felder
009300*----------------------------------------------------------------*
009400     COPY    HOSERRC.
009500
009600*-----------------------------------------------------------------
009700* weitere Arbeitsfelder: Praefix W
009800*-----------------------------------------------------------------
009900 01          WORK-FELDER.
010000     05      W-HOURS-LEFT        PIC  S9(03)V99 COMP.
010100     05      W-MILES-LEFT        PIC  S9(05)V99 COMP.
010200     05      W-CUR-DATE          PIC  9(08).
010300     05      W-CUR-MIN           PIC  9(04).
010400     05      W-SEQ               PIC  9(04) COMP.
010500     05      W-DRIVE-HRS         PIC  S9(03)V99 COMP.
010550     05      W-BREAK-LEFT        PIC  S9(03)V99 COMP.
010600     05      W-DRIVE-MILES       PIC  S9(05)V99 COMP.
010700     05      W-MPH               PIC  S9(03)V99 COMP VALUE ZERO.
010750     05      W-FLAG-GRP.
010760         10  W-FLAG-34           PIC  X(01).
010770         10  W-FLAG-REF          PIC  X(01).
010780         10  W-FLAG-RST          PIC  X(01).
010790         10  W-FLAG-BRK          PIC  X(01).
010795     05      W-FLAG-ALL REDEFINES W-FLAG-GRP
010796                                 PIC  X(04).
011200     05      W-COMBINE-BRK-SW    PIC  X(01).
011300         88  W-COMBINED-BREAK        VALUE "Y".
011400         88  W-SEPARATE-BREAK        VALUE "N".
011450     05      W-CUR-DATE-GRP REDEFINES W-CUR-DATE.
011460         10  W-CUR-DATE-YYYY     PIC  9(04).
011470         10  W-CUR-DATE-MM       PIC  9(02).
011480         10  W-CUR-DATE-DD       PIC  9(02).
011490     05      FILLER              PIC  X(02).
011500
011600*-----------------------------------------------------------------
011700* Rundungs-Arbeitsfelder (U300-ROUND-HALFUP) - Praefix W
011800*-----------------------------------------------------------------
011900 01          W-ROUND-WORK.
012000     05      W-ROUND-IN          PIC  S9(05)V999 COMP.
012100     05      W-ROUND-OUT         PIC  S9(05)V99  COMP.
012150     05      FILLER              PIC  X(01).
012200
012300*-----------------------------------------------------------------
012400* Parameter-Uebergabe an HOSSTA0M - Praefix LINK
012500*-----------------------------------------------------------------
012600 01          LINK-STA-REC.
012700     05      LINK-STA-HDR.
012800         10  LINK-STA-OP         PIC  X(06).
012900         10  LINK-STA-RC         PIC  S9(04) COMP.
013000     05      LINK-STA-DATA.
013100         10  LINK-STA-DATE       PIC  9(08).
013200         10  LINK-STA-MIN        PIC  9(04).
013300         10  LINK-STA-DUR-HRS    PIC  S9(03)V99.
013400         10  LINK-STA-AVAIL-HRS  PIC  S9(03)V99.
013500         10  LINK-STA-ELAPSD-HRS PIC  S9(03)V99.
013600         10  LINK-STA-CYCLE-USED PIC  S9(03)V99.
013700         10  LINK-STA-OUT-DATE   PIC  9(08).
013800         10  LINK-STA-OUT-MIN    PIC  9(04).
013900         10  LINK-STA-FLAG       PIC  X(01).
014000             88 LINK-STA-FLAG-YES    VALUE "Y".
014100             88 LINK-STA-FLAG-NO     VALUE "N".
014200         10  FILLER              PIC  X(04).
014300
014400*-----------------------------------------------------------------
014500* Parameter-Uebergabe - Praefix LINK (eigene Schnittstelle)
014600*-----------------------------------------------------------------
014700 LINKAGE SECTION.
014800 01          LINK-SEG-REC.
014900     05      LINK-SEG-HDR.
015000         10  LINK-SEG-RC         PIC  S9(04) COMP.
015100     05      LINK-SEG-IN.
015200         10  LINK-SEG-TRIP-ID    PIC  X(08).
015300         10  LINK-SEG-LEG-HOURS  PIC  S9(03)V99.
015400         10  LINK-SEG-LEG-MILES  PIC  S9(05)V99.
015500         10  LINK-SEG-START-DATE PIC  9(08).
015600         10  LINK-SEG-START-MIN  PIC  9(04).
015700         10  LINK-SEG-SEQ-START  PIC  9(04) COMP.
015750         10  LINK-SEG-LEG-TYPE   PIC  X(01).
015760             88 LINK-SEG-LEG1        VALUE "1".
015770             88 LINK-SEG-LEG2        VALUE "2".
015800     05      LINK-SEG-OUT.
015900         10  LINK-SEG-END-DATE   PIC  9(08).
016000         10  LINK-SEG-END-MIN    PIC  9(04).
016100         10  LINK-SEG-SEQ-NEXT   PIC  9(04) COMP.
016200         10  LINK-SEG-COUNT      PIC  9(04) COMP.
016250         10  FILLER              PIC  X(02).
016300
016400 01          LINK-SEG-STATE.
016500             COPY HOSDSTC.
016600
016700 01          LINK-SEG-TABLE.
016800     05      LST-ENTRY OCCURS 1 TO 60 TIMES
016900                        DEPENDING ON LINK-SEG-COUNT
017000                        INDEXED BY SEG-IX.
017100         10  LST-SEQ             PIC  9(04).
017200         10  LST-TYPE            PIC  X(20).
017300         10  LST-START-DATE      PIC  9(08).
017400         10  LST-START-MIN       PIC  9(04).
017500         10  LST-END-DATE        PIC  9(08).
017600         10  LST-END-MIN         PIC  9(04).
017700         10  LST-DURATION-HRS    PIC  S9(03)V99.
017800         10  LST-DISTANCE-MI     PIC  S9(05)V99.
017900         10  LST-LOCATION        PIC  X(30).
018000         10  LST-STATUS          PIC  X(02).
018050         10  FILLER              PIC  X(04).
018100
018200 PROCEDURE DIVISION USING LINK-SEG-REC
018300                          LINK-SEG-STATE
018400                          LINK-SEG-TABLE.
018500
018600******************************************************************
018700* Steuerungs-Section
018800******************************************************************
018900 A100-STEUERUNG SECTION.
019000 A100-00.
019100     IF  SHOW-VERSION
019200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019300         GOBACK
019400     END-IF
019500
019600     MOVE ZERO TO LINK-SEG-RC
019700     PERFORM C000-INIT
019800     PERFORM B100-VERARBEITUNG
019900     GOBACK
020000     .
020100 A100-99.
020200     EXIT.
020300
020400******************************************************************
020500* Initialisierung
020600******************************************************************
020700 C000-INIT SECTION.
020800 C000-00.
020900     MOVE LINK-SEG-LEG-HOURS    TO W-HOURS-LEFT
021000     MOVE LINK-SEG-LEG-MILES    TO W-MILES-LEFT
021100     MOVE LINK-SEG-START-DATE   TO W-CUR-DATE
021200     MOVE LINK-SEG-START-MIN    TO W-CUR-MIN
021300     MOVE LINK-SEG-SEQ-START    TO W-SEQ
021400     MOVE ZERO                  TO LINK-SEG-COUNT
021500
021600     IF  W-HOURS-LEFT > ZERO
021700         COMPUTE W-MPH ROUNDED =
021800                 LINK-SEG-LEG-MILES / LINK-SEG-LEG-HOURS
021900     ELSE
022000         MOVE ZERO TO W-MPH
022100     END-IF
022200     .
022300 C000-99.
022400     EXIT.
022500
022600******************************************************************
022700* Verarbeitung - eine Beinstrecke Schritt fuer Schritt verplanen
022800******************************************************************
022900 B100-VERARBEITUNG SECTION.
023000 B100-00.
023100     PERFORM B105-PLAN-STEP THRU B105-99
023200        UNTIL W-HOURS-LEFT <= ZERO
023300
023400     MOVE W-CUR-DATE TO LINK-SEG-END-DATE
023500     MOVE W-CUR-MIN  TO LINK-SEG-END-MIN
023600     MOVE W-SEQ      TO LINK-SEG-SEQ-NEXT
023700     .
023800 B100-99.
023900     EXIT.
024000
024100******************************************************************
024200* B105 - ein Planungsschritt: Schritte 1-6 lt. Regelwerk
024300******************************************************************
024400 B105-PLAN-STEP SECTION.
024500 B105-00.
024600*--  Schritt 1: Dienstfenster oeffnen / Tageswechsel pruefen
024700     MOVE W-CUR-DATE TO LINK-STA-DATE
024800     MOVE W-CUR-MIN  TO LINK-STA-MIN
024900     MOVE "DAYCHK"   TO LINK-STA-OP
025000     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
025100
025200     MOVE "OPENWN"   TO LINK-STA-OP
025300     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
025400
025500*--  Schritt 2: 34-Std.-Reset erforderlich ?
025600     MOVE "NEED34"   TO LINK-STA-OP
025700     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
025800     MOVE LINK-STA-FLAG TO W-FLAG-34
025900     IF  LINK-STA-FLAG-YES
026000         PERFORM B110-EMIT-RESET34 THRU B110-99
026100         GO TO B105-99
026200     END-IF
026300
026400*--  Schritt 3: Tankpause erforderlich ? ggf. mit 30-Min-Pause
026500*--  zusammenlegen
026600     MOVE "NEEDRF"   TO LINK-STA-OP
026700     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
026800     MOVE LINK-STA-FLAG TO W-FLAG-REF
026900     IF  LINK-STA-FLAG-YES
027000         PERFORM B120-EMIT-REFUEL THRU B120-99
027100         GO TO B105-99
027200     END-IF
027300
027400*--  Schritt 4: Pflichtruhe erforderlich ?
027500     MOVE "NEEDRS"   TO LINK-STA-OP
027600     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
027700     MOVE LINK-STA-FLAG TO W-FLAG-RST
027800     IF  LINK-STA-FLAG-YES
027900         PERFORM B130-EMIT-REST10 THRU B130-99
028000         GO TO B105-99
028100     END-IF
028200
028300*--  Schritt 5: 30-Min.-Pause erforderlich ?
028400     MOVE "NEEDBK"   TO LINK-STA-OP
028500     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
028600     MOVE LINK-STA-FLAG TO W-FLAG-BRK
028700     IF  LINK-STA-FLAG-YES
028800         PERFORM B140-EMIT-BREAK30 THRU B140-99
028900         GO TO B105-99
029000     END-IF
029100
029200*--  Schritt 6: Fahrstrecke verplanen
029300     PERFORM B150-EMIT-DRIVE THRU B150-99
029400     .
029500 B105-99.
029600     EXIT.
029700
029800******************************************************************
029900* 34-Std.-Reset-Abschnitt einstellen
029950* rfk 2023-04-18 SSFHOS-42 - Status/Standort jetzt hier gesetzt
030000******************************************************************
030100 B110-EMIT-RESET34 SECTION.
030200 B110-00.
030300     MOVE "APLY34"       TO LINK-STA-OP
030400     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
030500
030600     MOVE "RESET-34HR"   TO LST-TYPE(SEG-IX)
030700     MOVE K-RESET34-HRS  TO LST-DURATION-HRS(SEG-IX)
030750     MOVE "34-Hour Reset" TO LST-LOCATION(SEG-IX)
030760     MOVE "F "           TO LST-STATUS(SEG-IX)
030800     PERFORM U200-EMIT-ENTRY THRU U200-99
030900     .
031000 B110-99.
031100     EXIT.
031200
031300******************************************************************
031400* Tankabschnitt einstellen - faellt die 30-Min-Pause in dieselbe
031500* Station, wird ein einziger REFUEL-BREAK-Abschnitt gebildet
031550* rfk 2023-04-18 SSFHOS-42 - LINK-STA-FLAG vor kombiniertem APLYBK
031560*                 auf NO gesetzt, sonst Ruhezeit-Gutschrift in
031570*                 DST-OFFDUTY-HRS trotz Kombination mit Tankpause
031580* rfk 2023-05-09 SSFHOS-46 - Tankzeit wird jetzt ueber ADDDTY auf
031582*                 Dienstzeit/Fenster angerechnet (wie Abholung/
031584*                 Ablieferung in HOSACT0M), sonst zaehlt eine
031585*                 Tankpause nicht fuer das 14-Std.- und 70-Std.-
031586*                 Limit; Dauer des kombinierten REFUEL-BREAK-
031588*                 Abschnitts auf K-REFUEL-SVC-HRS korrigiert -
031590*                 die 30-Min.-Pause geht in der Tankzeit auf und
031592*                 wird nicht zusaetzlich addiert (vgl. Regel-
031594*                 werk Schritt 3)
031600******************************************************************
031700 B120-EMIT-REFUEL SECTION.
031800 B120-00.
031900     MOVE "APLYRF"       TO LINK-STA-OP
032000     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
032050
032060     MOVE K-REFUEL-SVC-HRS TO LINK-STA-DUR-HRS
032070     MOVE "ADDDTY"       TO LINK-STA-OP
032080     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
032100
032200     MOVE "NEEDBK"       TO LINK-STA-OP
032300     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
032400
032500     IF  LINK-STA-FLAG-YES
032600         SET W-COMBINED-BREAK TO TRUE
032650         SET  LINK-STA-FLAG-NO TO TRUE
032700         MOVE "APLYBK"   TO LINK-STA-OP
032800         CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
032900         MOVE "REFUEL-BREAK" TO LST-TYPE(SEG-IX)
033000         MOVE K-REFUEL-SVC-HRS TO LST-DURATION-HRS(SEG-IX)
033200     ELSE
033300         SET W-SEPARATE-BREAK TO TRUE
033400         MOVE "REFUEL"   TO LST-TYPE(SEG-IX)
033500         MOVE K-REFUEL-SVC-HRS TO LST-DURATION-HRS(SEG-IX)
033600     END-IF
033650     MOVE SPACES         TO LST-LOCATION(SEG-IX)
033660     MOVE "N "           TO LST-STATUS(SEG-IX)
033700     PERFORM U200-EMIT-ENTRY THRU U200-99
033800     .
033900 B120-99.
034000     EXIT.
034100
034200******************************************************************
034300* 10-Std.-Ruhepausenabschnitt einstellen
034350* rfk 2023-04-18 SSFHOS-42 - Status/Standort jetzt hier gesetzt
034400******************************************************************
034500 B130-EMIT-REST10 SECTION.
034600 B130-00.
034700     MOVE "APLY10"       TO LINK-STA-OP
034800     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
034900
035000     MOVE "REST-10HR"    TO LST-TYPE(SEG-IX)
035100     MOVE K-REST-HRS     TO LST-DURATION-HRS(SEG-IX)
035150     MOVE "10 hr rest period" TO LST-LOCATION(SEG-IX)
035160     MOVE "S "           TO LST-STATUS(SEG-IX)
035200     PERFORM U200-EMIT-ENTRY THRU U200-99
035300     .
035400 B130-99.
035500     EXIT.
035600
035700******************************************************************
035800* 30-Min.-Pausenabschnitt einstellen
035850* rfk 2023-04-18 SSFHOS-42 - Status/Standort jetzt hier gesetzt
035900******************************************************************
036000 B140-EMIT-BREAK30 SECTION.
036100 B140-00.
036200     MOVE "APLYBK"       TO LINK-STA-OP
036300     SET  LINK-STA-FLAG-YES TO TRUE
036400     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
036500
036600     MOVE "BREAK-30MIN"  TO LST-TYPE(SEG-IX)
036700     MOVE K-BREAK-HRS    TO LST-DURATION-HRS(SEG-IX)
036750     MOVE "30 min break" TO LST-LOCATION(SEG-IX)
036760     MOVE "F "           TO LST-STATUS(SEG-IX)
036800     PERFORM U200-EMIT-ENTRY THRU U200-99
036900     .
037000 B140-99.
037100     EXIT.
037200
037300******************************************************************
037400* Fahrstreckenabschnitt einstellen - verfuegbare Fahrstunden
037500* ermitteln, auf Reststrecke/Restzeit/Pausengrenze begrenzen und
037600* Meilen anteilig umlegen (U300-ROUND-HALFUP)
037650* rfk 2023-04-18 SSFHOS-42 - LINK-SEG-LEG-TYPE ausgewertet, Bein 2
037660*                 liefert jetzt DRIVE-TO-DROPOFF statt pauschal
037670*                 DRIVE-TO-PICKUP
037680* rfk 2023-05-09 SSFHOS-46 - Reststunden bis zur 8-Std.-Pausen-
037685*                 grenze (W-BREAK-LEFT) mit eingerechnet, sonst
037687*                 faehrt ein Abschnitt ueber die Pausengrenze
037690*                 hinaus, ohne dass B140 die Pause ausloest;
037692*                 letzter Abschnitt einer Beinstrecke erhaelt
037694*                 jetzt die restlichen Meilen exakt, nicht auf-
037696*                 gerundet/abgeschnitten
037700******************************************************************
037800 B150-EMIT-DRIVE SECTION.
037900 B150-00.
038000     MOVE W-CUR-DATE     TO LINK-STA-DATE
038100     MOVE W-CUR-MIN      TO LINK-STA-MIN
038200     MOVE "AVAIL"        TO LINK-STA-OP
038300     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
038400
038500     MOVE LINK-STA-AVAIL-HRS TO W-DRIVE-HRS
038600     IF  W-DRIVE-HRS > W-HOURS-LEFT
038700         MOVE W-HOURS-LEFT TO W-DRIVE-HRS
038800     END-IF
038900     IF  W-DRIVE-HRS < K-MIN-SEGMENT-HRS
039000         MOVE W-HOURS-LEFT TO W-DRIVE-HRS
039100     END-IF
039110
039120*    letzte, hoechste Prioritaet: Pausengrenze schlaegt den
039130*    Mindestabschnitt-Schnapp, sonst faehrt der Fahrer trotz
039140*    erreichter 8 Std. ueber die Pausengrenze hinaus
039150     COMPUTE W-BREAK-LEFT =
039160             K-BREAK-TRIGGER-HRS - DST-BREAK-ACCUM-HRS
039170     IF  W-BREAK-LEFT < ZERO
039180         MOVE ZERO TO W-BREAK-LEFT
039190     END-IF
039195     IF  W-DRIVE-HRS > W-BREAK-LEFT
039196         MOVE W-BREAK-LEFT TO W-DRIVE-HRS
039197     END-IF
039200
039300     COMPUTE W-ROUND-IN = W-DRIVE-HRS * W-MPH
039400     PERFORM U300-ROUND-HALFUP THRU U300-99
039500     MOVE W-ROUND-OUT TO W-DRIVE-MILES
039600     IF  W-DRIVE-HRS >= W-HOURS-LEFT
039650         MOVE W-MILES-LEFT TO W-DRIVE-MILES
039700     ELSE
039710         IF  W-DRIVE-MILES > W-MILES-LEFT
039720             MOVE W-MILES-LEFT TO W-DRIVE-MILES
039730         END-IF
039740     END-IF
039900
040000     MOVE "ADDDRV"       TO LINK-STA-OP
040100     MOVE W-DRIVE-HRS    TO LINK-STA-DUR-HRS
040200     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
040300
040400     IF  LINK-SEG-LEG2
040410         MOVE "DRIVE-TO-DROPOFF" TO LST-TYPE(SEG-IX)
040420     ELSE
040430         MOVE "DRIVE-TO-PICKUP"  TO LST-TYPE(SEG-IX)
040440     END-IF
040500     MOVE W-DRIVE-HRS    TO LST-DURATION-HRS(SEG-IX)
040600     MOVE W-DRIVE-MILES  TO LST-DISTANCE-MI(SEG-IX)
040650     MOVE SPACES         TO LST-LOCATION(SEG-IX)
040660     MOVE "D "           TO LST-STATUS(SEG-IX)
040700     PERFORM U200-EMIT-ENTRY THRU U200-99
040800
040900     SUBTRACT W-DRIVE-HRS  FROM W-HOURS-LEFT
041000     SUBTRACT W-DRIVE-MILES FROM W-MILES-LEFT
041100     ADD W-DRIVE-MILES TO DST-MILES-SINCE-REF
041200     .
041300 B150-99.
041400     EXIT.
041500
041600******************************************************************
041700* Tabelleneintrag abschliessen: Sequenznummer, Trip-ID, Start-
041800* und Endzeitpunkt eintragen, Zeiger fortschreiben
041850* rfk 2023-04-18 SSFHOS-42 - LST-STATUS/LST-LOCATION nicht mehr
041860*                 hier pauschal gesetzt, siehe aufrufende Sektion
041900******************************************************************
042000 U200-EMIT-ENTRY SECTION.
042100 U200-00.
042200     ADD 1 TO W-SEQ
042300     ADD 1 TO LINK-SEG-COUNT
042400     SET  SEG-IX TO LINK-SEG-COUNT
042500
042600     MOVE W-SEQ          TO LST-SEQ(SEG-IX)
042700     MOVE W-CUR-DATE     TO LST-START-DATE(SEG-IX)
042800     MOVE W-CUR-MIN      TO LST-START-MIN(SEG-IX)
042900
043000     MOVE W-CUR-DATE     TO LINK-STA-DATE
043100     MOVE W-CUR-MIN      TO LINK-STA-MIN
043200     MOVE LST-DURATION-HRS(SEG-IX) TO LINK-STA-DUR-HRS
043300     MOVE "ADDMIN"       TO LINK-STA-OP
043400     CALL "HOSSTA0M" USING LINK-STA-REC LINK-SEG-STATE
043500
043600     MOVE LINK-STA-OUT-DATE TO W-CUR-DATE
043700                               LST-END-DATE(SEG-IX)
043800     MOVE LINK-STA-OUT-MIN  TO W-CUR-MIN
043900                               LST-END-MIN(SEG-IX)
044200     .
044300 U200-99.
044400     EXIT.
044500
044600******************************************************************
044700* Kaufmaennisch runden auf 2 Nachkommastellen (Praezision 3 ->
044800* ROUNDED auf 2). Wird in jedem Modul dieser Gruppe gleichlautend
044900* gefuehrt (wie U200-TIMESTAMP bei den SSF-Treibern).
045000******************************************************************
045100 U300-ROUND-HALFUP SECTION.
045200 U300-00.
045300     COMPUTE W-ROUND-OUT ROUNDED = W-ROUND-IN
045400     .
045500 U300-99.
045600     EXIT.
