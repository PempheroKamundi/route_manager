000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    HOSSTA0M.
001200 AUTHOR.        R. KLEEMANN.
001300 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001400 DATE-WRITTEN.  1987-04-14.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 1999-11-08
002000* Letzte Version   :: A.03.02
002100* Kurzbeschreibung :: Fahrerstatus-Modul (HOS-Regelwerk) fuer
002200*                     die Tourenplanung SSFHOS. Wird von
002300*                     HOSMAIN0, HOSSEG0M und HOSACT0M per
002400*                     LINK-STA-REC angesprochen.
002500* Auftrag          :: SSFHOS-20 SSFHOS-22 SSFHOS-31 SSFHOS-38
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1987-04-14| klm | Neuerstellung
003100*A.00.01|1987-06-02| klm | 8-Tage-Fenster als Tabelle gefuehrt
003200*A.01.00|1991-02-18| bgr | 34-Std.-Reset ergaenzt (SSFHOS-14)
003300*A.01.01|1993-09-30| bgr | Tankpause (REFUEL-BREAK) unterstuetzt
003400*A.02.00|1998-10-05| msk | Jahr-2000: Datumsfelder 4-stellig JJJJ
003500*                  |     | geprueft, keine Strukturaenderung
003600*A.02.01|1999-01-12| msk | Jahr-2000-Nachtest bestanden
003700*A.03.00|1999-06-21| kl  | 14-Std.-Dienstfenster (OPENWN/ELAPSD)
003800*                  |     | ergaenzt, Auftrag SSFHOS-20 Teil 2
003900*A.03.01|1999-08-30| kl  | ADDMIN-Operation fuer Minutenaddition
004000*                  |     | mit Tagesuebertrag ergaenzt
004100*A.03.02|1999-11-08| lor | Offduty-Akku bei Break10/Break30
004200*                  |     | korrekt fortgeschrieben, Auftrag
004300*                  |     | SSFHOS-38
004400*****************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006500*-----------------------------------------------------------------
006600 01          COMP-FELDER.
006700     05      C4-ANZ              PIC S9(04) COMP.
006800     05      C4-I1               PIC S9(04) COMP.
006900     05      C4-I2               PIC S9(04) COMP.
007000
007100     05      C4-X.
007200      10                         PIC X VALUE LOW-VALUE.
007300      10     C4-X2               PIC X.
007400     05      C4-NUM REDEFINES C4-X
007500                                 PIC S9(04) COMP.
007600
007700     05      C9-TOTMIN           PIC S9(09) COMP.
007800     05      C9-DAYCNT           PIC S9(09) COMP.
007900
008000*-----------------------------------------------------------------
008100* Display-Felder: Praefix D
008200*-----------------------------------------------------------------
008300 01          DISPLAY-FELDER.
008400     05      D-NUM4              PIC -9(04).
008500     05      D-OPCODE            PIC  X(06).
008550     05      FILLER              PIC  X(01).
008600
008700*-----------------------------------------------------------------
008800* Felder mit konstantem Inhalt: Praefix K
008900*-----------------------------------------------------------------
009000 01          KONSTANTE-FELDER.
009100     05      K-MODUL             PIC X(08) VALUE "HOSSTA0M".
009200
009300     COPY    HOSRULC.
009400
009500*----------------------------------------------------------------*
009600* Conditional-Felder
009700*----------------------------------------------------------------*
009800     COPY    HOSERRC.
009900
010000*-----------------------------------------------------------------
010100* weitere Arbeitsfelder: Praefix W
010200*-----------------------------------------------------------------
010300 01          WORK-FELDER.
010400     05      W-WIN-TOTAL         PIC  S9(04)V99 COMP.
010500     05      W-SCRATCH-HRS      PIC  S9(03)V99 COMP.
010550     05      FILLER              PIC  X(01).
010600
010700*-----------------------------------------------------------------
010800* Ordinaltag-Rechenwerk (kalenderfreie Minutenaddition, Auftrag
010900* SSFHOS-20 Teil 2 - keine intrinsische FUNCTION verwendet)
011000*-----------------------------------------------------------------
011100 01          W-DAYS-TBL-WERTE.
011200     05      FILLER              PIC 9(02) VALUE 31.
011300     05      FILLER              PIC 9(02) VALUE 28.
011400     05      FILLER              PIC 9(02) VALUE 31.
011500     05      FILLER              PIC 9(02) VALUE 30.
011600     05      FILLER              PIC 9(02) VALUE 31.
011700     05      FILLER              PIC 9(02) VALUE 30.
011800     05      FILLER              PIC 9(02) VALUE 31.
011900     05      FILLER              PIC 9(02) VALUE 31.
012000     05      FILLER              PIC 9(02) VALUE 30.
012100     05      FILLER              PIC 9(02) VALUE 31.
012200     05      FILLER              PIC 9(02) VALUE 30.
012300     05      FILLER              PIC 9(02) VALUE 31.
012400 01          W-DAYS-TBL REDEFINES W-DAYS-TBL-WERTE.
012500     05      W-DAYS-ELEM         PIC 9(02) OCCURS 12 TIMES.
012600
012700 01          W-ORD-WORK.
012800     05      W-ORD-BASE-YR       PIC 9(04) COMP.
012900     05      W-ORD-YEAR-IX       PIC 9(04) COMP.
013000     05      W-ORD-MONTH-IX      PIC 9(02) COMP.
013100     05      W-ORD-RESULT        PIC S9(09) COMP.
013200     05      W-ORD-TEST-YR       PIC 9(04) COMP.
013300     05      W-ORD-QUOT          PIC 9(04) COMP.
013400     05      W-ORD-REM4          PIC 9(04) COMP.
013500     05      W-ORD-REM100        PIC 9(04) COMP.
013600     05      W-ORD-REM400        PIC 9(04) COMP.
013700     05      W-ORD-LEAP-SW       PIC X(01).
013800         88  W-ORD-IS-LEAP           VALUE "Y".
013900         88  W-ORD-NOT-LEAP          VALUE "N".
014000
014100 01          W-ORD-DATE-IO       PIC 9(08).
014200 01          W-ORD-DATE-IO-R REDEFINES W-ORD-DATE-IO.
014300     05      W-ORD-YY            PIC 9(04).
014400     05      W-ORD-MM            PIC 9(02).
014500     05      W-ORD-DD            PIC 9(02).
014600
014700 01          W-ORD1              PIC S9(09) COMP.
014800 01          W-ORD2              PIC S9(09) COMP.
014900 01          W-ORD-DIFFDAYS      PIC S9(09) COMP.
015000 01          W-ORD-DIFFMIN       PIC S9(09) COMP.
015100 01          W-ORD-NEWDATE       PIC 9(08).
015200
015300*-----------------------------------------------------------------
015400* Parameter-Uebergabe - Praefix LINK
015500*-----------------------------------------------------------------
015600 LINKAGE SECTION.
015700 01          LINK-STA-REC.
015800     05      LINK-STA-HDR.
015900         10  LINK-STA-OP         PIC  X(06).
016000             88 STA-OP-INIT          VALUE "INIT  ".
016100             88 STA-OP-DAYCHK        VALUE "DAYCHK".
016200             88 STA-OP-ADDDRV        VALUE "ADDDRV".
016300             88 STA-OP-ADDDTY        VALUE "ADDDTY".
016400             88 STA-OP-AVAIL         VALUE "AVAIL ".
016500             88 STA-OP-NEED34        VALUE "NEED34".
016600             88 STA-OP-NEEDRS        VALUE "NEEDRS".
016700             88 STA-OP-NEEDBK        VALUE "NEEDBK".
016800             88 STA-OP-APLY10        VALUE "APLY10".
016900             88 STA-OP-APLY34        VALUE "APLY34".
017000             88 STA-OP-APLYBK        VALUE "APLYBK".
017100             88 STA-OP-NEEDRF        VALUE "NEEDRF".
017200             88 STA-OP-APLYRF        VALUE "APLYRF".
017300             88 STA-OP-OPENWN        VALUE "OPENWN".
017400             88 STA-OP-ELAPSD        VALUE "ELAPSD".
017500             88 STA-OP-ADDMIN        VALUE "ADDMIN".
017600         10  LINK-STA-RC         PIC  S9(04) COMP.
017700     05      LINK-STA-DATA.
017800         10  LINK-STA-DATE       PIC  9(08).
017900         10  LINK-STA-MIN        PIC  9(04).
018000         10  LINK-STA-DUR-HRS    PIC  S9(03)V99.
018100         10  LINK-STA-AVAIL-HRS  PIC  S9(03)V99.
018200         10  LINK-STA-ELAPSD-HRS PIC  S9(03)V99.
018300         10  LINK-STA-CYCLE-USED PIC  S9(03)V99.
018400         10  LINK-STA-OUT-DATE   PIC  9(08).
018500         10  LINK-STA-OUT-MIN    PIC  9(04).
018600         10  LINK-STA-FLAG       PIC  X(01).
018700             88 LINK-STA-FLAG-YES    VALUE "Y".
018800             88 LINK-STA-FLAG-NO     VALUE "N".
018900         10  FILLER              PIC  X(04).
019000
019100*-->    eigener Parameter, damit der Fahrerstatus beim Aufrufer
019200*-->    liegen bleibt und nicht kopiert wird (Weiterreichung aus
019300*-->    HOSSEG0M/HOSACT0M ohne Kopieraufwand)
019400 01          LINK-STA-STATE.
019500             COPY HOSDSTC.
019600
019700 EXTENDED-STORAGE SECTION.
019800 PROCEDURE DIVISION USING LINK-STA-REC
019900                          LINK-STA-STATE.
020000
020100******************************************************************
020200* Steuerungs-Section
020300******************************************************************
020400 A100-STEUERUNG SECTION.
020500 A100-00.
020600     IF  SHOW-VERSION
020700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020800         GOBACK
020900     END-IF
021000
021100     MOVE ZERO TO LINK-STA-RC
021200     PERFORM B100-VERARBEITUNG
021300     GOBACK
021400     .
021500 A100-99.
021600     EXIT.
021700
021800******************************************************************
021900* Verarbeitung - Dispatch ueber LINK-STA-OP
022000******************************************************************
022100 B100-VERARBEITUNG SECTION.
022200 B100-00.
022300     EVALUATE TRUE
022400         WHEN STA-OP-INIT    PERFORM B100-INIT
022500         WHEN STA-OP-DAYCHK  PERFORM B110-DAYCHK
022600         WHEN STA-OP-ADDDRV  PERFORM B120-ADD-DRIVE
022700         WHEN STA-OP-ADDDTY  PERFORM B130-ADD-ONDUTY
022800         WHEN STA-OP-AVAIL   PERFORM B140-AVAIL-HOURS
022900         WHEN STA-OP-NEED34  PERFORM B150-NEED-RESET34
023000         WHEN STA-OP-NEEDRS  PERFORM B160-NEED-REST
023100         WHEN STA-OP-NEEDBK  PERFORM B170-NEED-BREAK
023200         WHEN STA-OP-APLY10  PERFORM B180-APPLY-BREAK10
023300         WHEN STA-OP-APLY34  PERFORM B190-APPLY-RESET34
023400         WHEN STA-OP-APLYBK  PERFORM B200-APPLY-BREAK30
023500         WHEN STA-OP-NEEDRF  PERFORM B210-NEED-REFUEL
023600         WHEN STA-OP-APLYRF  PERFORM B220-APPLY-REFUEL
023700         WHEN STA-OP-OPENWN  PERFORM B230-OPEN-WINDOW
023800         WHEN STA-OP-ELAPSD  PERFORM B240-ELAPSED-HOURS
023900         WHEN STA-OP-ADDMIN  PERFORM B250-ADD-MINUTES
024000         WHEN OTHER
024100             MOVE 9999 TO LINK-STA-RC
024200     END-EVALUATE
024300     .
024400 B100-99.
024500     EXIT.
024600
024700******************************************************************
024800* INIT - Anfangszustand setzen; Schlupf-Tag 8 erhaelt bereits
024900*        verbrauchte Zyklusstunden des Fahrers
025000******************************************************************
025100 B100-INIT SECTION.
025200 B100I-00.
025300     INITIALIZE LINK-STA-STATE
025400     MOVE LINK-STA-CYCLE-USED TO DST-WIN-8
025500     SET DST-BREAK-NOT-TAKEN  TO TRUE
025600     SET DST-FIRST-CHECK-PEND TO TRUE
025700     SET DST-WINDOW-IS-CLOSED TO TRUE
025800     .
025900 B100I-99.
026000     EXIT.
026100
026200******************************************************************
026300* DAYCHK - Kalendertagwechsel pruefen; beim ersten Aufruf nur
026400*          Datum merken, danach 8-Tage-Fenster weiterschieben
026500******************************************************************
026600 B110-DAYCHK SECTION.
026700 B110-00.
026800     IF  DST-FIRST-CHECK-PEND
026900         MOVE LINK-STA-DATE TO DST-LAST-CHECK-DATE
027000         SET DST-FIRST-CHECK-DONE TO TRUE
027100     ELSE
027200         IF  LINK-STA-DATE > DST-LAST-CHECK-DATE
027300             MOVE DST-WIN-7 TO DST-WIN-8
027400             MOVE DST-WIN-6 TO DST-WIN-7
027500             MOVE DST-WIN-5 TO DST-WIN-6
027600             MOVE DST-WIN-4 TO DST-WIN-5
027700             MOVE DST-WIN-3 TO DST-WIN-4
027800             MOVE DST-WIN-2 TO DST-WIN-3
027900             MOVE DST-WIN-1 TO DST-WIN-2
028000             MOVE ZERO      TO DST-WIN-1
028100             MOVE ZERO      TO DST-TODAY-DRIVE-HRS
028200                                DST-TODAY-DUTY-HRS
028300             MOVE LINK-STA-DATE TO DST-LAST-CHECK-DATE
028400         END-IF
028500     END-IF
028600     .
028700 B110-99.
028800     EXIT.
028900
029000******************************************************************
029100* ADDDRV - Fahrzeit anrechnen (11-Std.- und Fensterlimit)
029200******************************************************************
029300 B120-ADD-DRIVE SECTION.
029400 B120-00.
029500     ADD LINK-STA-DUR-HRS TO DST-TODAY-DRIVE-HRS
029600                             DST-TODAY-DUTY-HRS
029700                             DST-BREAK-ACCUM-HRS
029800                             DST-WIN-1
029900     .
030000 B120-99.
030100     EXIT.
030200
030300******************************************************************
030400* ADDDTY - Sonstige Dienstzeit anrechnen (Abholen/Abliefern)
030500******************************************************************
030600 B130-ADD-ONDUTY SECTION.
030700 B130-00.
030800     ADD LINK-STA-DUR-HRS TO DST-TODAY-DUTY-HRS
030900                             DST-WIN-1
031000     .
031100 B130-99.
031200     EXIT.
031300
031400******************************************************************
031500* AVAIL - verfuegbare Fahrstunden = Minimum aus 8-Tage-Rest,
031600*         11-Std.-Tageslimit und 14-Std.-Fensterrest
031700******************************************************************
031800 B140-AVAIL-HOURS SECTION.
031900 B140-00.
032000     MOVE ZERO TO W-WIN-TOTAL
032100     ADD DST-WIN-1 DST-WIN-2 DST-WIN-3 DST-WIN-4
032200         DST-WIN-5 DST-WIN-6 DST-WIN-7 DST-WIN-8
032300                      GIVING W-WIN-TOTAL
032400
032500     COMPUTE LINK-STA-AVAIL-HRS =
032600             K-MAX-CYCLE-HRS - W-WIN-TOTAL
032700     COMPUTE W-SCRATCH-HRS =
032800             K-MAX-DRIVE-HRS - DST-TODAY-DRIVE-HRS
032900     IF  W-SCRATCH-HRS < LINK-STA-AVAIL-HRS
033000         MOVE W-SCRATCH-HRS TO LINK-STA-AVAIL-HRS
033100     END-IF
033200
033300     IF  DST-WINDOW-IS-OPEN
033400         PERFORM B240-ELAPSED-HOURS
033500         COMPUTE W-SCRATCH-HRS =
033600                 K-MAX-DUTY-HRS - LINK-STA-ELAPSD-HRS
033700         IF  W-SCRATCH-HRS < LINK-STA-AVAIL-HRS
033800             MOVE W-SCRATCH-HRS TO LINK-STA-AVAIL-HRS
033900         END-IF
034000     END-IF
034100
034200     IF  LINK-STA-AVAIL-HRS < ZERO
034300         MOVE ZERO TO LINK-STA-AVAIL-HRS
034400     END-IF
034500     .
034600 B140-99.
034700     EXIT.
034800
034900******************************************************************
035000* NEED34 - 34-Std.-Reset noetig, wenn Fenstersumme >= 61 Std.
035100******************************************************************
035200 B150-NEED-RESET34 SECTION.
035300 B150-00.
035400     MOVE ZERO TO W-WIN-TOTAL
035500     ADD DST-WIN-1 DST-WIN-2 DST-WIN-3 DST-WIN-4
035600         DST-WIN-5 DST-WIN-6 DST-WIN-7 DST-WIN-8
035700                      GIVING W-WIN-TOTAL
035800     IF  W-WIN-TOTAL >= K-RESET34-TRIGGER
035900         SET LINK-STA-FLAG-YES TO TRUE
036000     ELSE
036100         SET LINK-STA-FLAG-NO  TO TRUE
036200     END-IF
036300     .
036400 B150-99.
036500     EXIT.
036600
036700******************************************************************
036800* NEEDRS - Pflichtruhe noetig: 14-Std.-Fenster voll ODER
036900*          70-Std.-Zyklus erschoepft
037000******************************************************************
037100 B160-NEED-REST SECTION.
037200 B160-00.
037300     SET LINK-STA-FLAG-NO TO TRUE
037400
037500     IF  DST-WINDOW-IS-OPEN
037600         PERFORM B240-ELAPSED-HOURS
037700         IF  LINK-STA-ELAPSD-HRS >= K-MAX-DUTY-HRS
037800             SET LINK-STA-FLAG-YES TO TRUE
037900         END-IF
038000     END-IF
038100
038200     MOVE ZERO TO W-WIN-TOTAL
038300     ADD DST-WIN-1 DST-WIN-2 DST-WIN-3 DST-WIN-4
038400         DST-WIN-5 DST-WIN-6 DST-WIN-7 DST-WIN-8
038500                      GIVING W-WIN-TOTAL
038600     IF  W-WIN-TOTAL >= K-MAX-CYCLE-HRS
038700         SET LINK-STA-FLAG-YES TO TRUE
038800     END-IF
038900     .
039000 B160-99.
039100     EXIT.
039200
039300******************************************************************
039400* NEEDBK - 30-Min.-Pause noetig nach 8 Std. Fahrzeit ohne Pause
039500******************************************************************
039600 B170-NEED-BREAK SECTION.
039700 B170-00.
039800     IF  DST-BREAK-ACCUM-HRS >= K-BREAK-TRIGGER-HRS
039900         SET LINK-STA-FLAG-YES TO TRUE
040000     ELSE
040100         SET LINK-STA-FLAG-NO  TO TRUE
040200     END-IF
040300     .
040400 B170-99.
040500     EXIT.
040600
040700******************************************************************
040800* APLY10 - 10-Std.-Ruhepause anrechnen: Fenster schliessen,
040900*          Tagesakkumulatoren und Pausenuhr zuruecksetzen
041000******************************************************************
041100 B180-APPLY-BREAK10 SECTION.
041200 B180-00.
041300     MOVE ZERO TO DST-TODAY-DRIVE-HRS
041400                  DST-TODAY-DUTY-HRS
041500                  DST-BREAK-ACCUM-HRS
041600     SET DST-BREAK-NOT-TAKEN  TO TRUE
041700     SET DST-WINDOW-IS-CLOSED TO TRUE
041800     ADD K-REST-HRS TO DST-OFFDUTY-HRS
041900     .
042000 B180-99.
042100     EXIT.
042200
042300******************************************************************
042400* APLY34 - 34-Std.-Reset anrechnen: 8-Tage-Fenster leeren
042500******************************************************************
042600 B190-APPLY-RESET34 SECTION.
042700 B190-00.
042800     MOVE ZERO TO DST-WIN-1 DST-WIN-2 DST-WIN-3 DST-WIN-4
042900                  DST-WIN-5 DST-WIN-6 DST-WIN-7 DST-WIN-8
043000                  DST-TODAY-DRIVE-HRS
043100                  DST-TODAY-DUTY-HRS
043200                  DST-BREAK-ACCUM-HRS
043300     SET DST-BREAK-NOT-TAKEN  TO TRUE
043400     SET DST-WINDOW-IS-CLOSED TO TRUE
043500     ADD K-RESET34-HRS TO DST-OFFDUTY-HRS
043600     .
043700 B190-99.
043800     EXIT.
043900
044000******************************************************************
044100* APLYBK - 30-Min.-Pause anrechnen: Pausenuhr zuruecksetzen
044200******************************************************************
044300 B200-APPLY-BREAK30 SECTION.
044400 B200-00.
044500     MOVE ZERO TO DST-BREAK-ACCUM-HRS
044600     SET DST-BREAK-TAKEN TO TRUE
044700     IF  NOT STA-OP-APLYBK OR LINK-STA-FLAG-NO
044800         CONTINUE
044900     END-IF
045000     ADD K-BREAK-HRS TO DST-OFFDUTY-HRS
045100     .
045200 B200-99.
045300     EXIT.
045400
045500******************************************************************
045600* NEEDRF - Tankpause noetig, wenn seit letztem Tanken >= 1000 Mi.
045700******************************************************************
045800 B210-NEED-REFUEL SECTION.
045900 B210-00.
046000     IF  DST-MILES-SINCE-REF >= K-REFUEL-DIST-MI
046100         SET LINK-STA-FLAG-YES TO TRUE
046200     ELSE
046300         SET LINK-STA-FLAG-NO  TO TRUE
046400     END-IF
046500     .
046600 B210-99.
046700     EXIT.
046800
046900******************************************************************
047000* APLYRF - Tankpause anrechnen: Meilenzaehler zuruecksetzen
047100******************************************************************
047200 B220-APPLY-REFUEL SECTION.
047300 B220-00.
047400     MOVE ZERO TO DST-MILES-SINCE-REF
047500     .
047600 B220-99.
047700     EXIT.
047800
047900******************************************************************
048000* OPENWN - 14-Std.-Dienstfenster oeffnen, falls noch geschlossen
048100******************************************************************
048200 B230-OPEN-WINDOW SECTION.
048300 B230-00.
048400     IF  DST-WINDOW-IS-CLOSED
048500         MOVE LINK-STA-DATE TO DST-WINDOW-OPEN-DATE
048600         MOVE LINK-STA-MIN  TO DST-WINDOW-OPEN-MIN
048700         SET  DST-WINDOW-IS-OPEN TO TRUE
048800     END-IF
048900     .
049000 B230-99.
049100     EXIT.
049200
049300******************************************************************
049400* ELAPSD - verstrichene Stunden seit Oeffnen des 14-Std.-Fensters
049500******************************************************************
049600 B240-ELAPSED-HOURS SECTION.
049700 B240-00.
049800     IF  DST-WINDOW-OPEN-DATE < LINK-STA-DATE
049900         MOVE DST-WINDOW-OPEN-DATE(1:4) TO W-ORD-BASE-YR
050000     ELSE
050100         MOVE LINK-STA-DATE(1:4)        TO W-ORD-BASE-YR
050200     END-IF
050300
050400     MOVE DST-WINDOW-OPEN-DATE TO W-ORD-DATE-IO
050500     PERFORM U300-DATE-TO-ORD THRU U300-99
050600     MOVE W-ORD-RESULT TO W-ORD1
050700
050800     MOVE LINK-STA-DATE       TO W-ORD-DATE-IO
050900     PERFORM U300-DATE-TO-ORD THRU U300-99
051000     MOVE W-ORD-RESULT TO W-ORD2
051100
051200     COMPUTE W-ORD-DIFFDAYS = W-ORD2 - W-ORD1
051300     COMPUTE W-ORD-DIFFMIN =
051400             (W-ORD-DIFFDAYS * K-MIN-PER-DAY)
051500             + LINK-STA-MIN - DST-WINDOW-OPEN-MIN
051600
051700     COMPUTE LINK-STA-ELAPSD-HRS
051800             ROUNDED = W-ORD-DIFFMIN / K-MIN-PER-HOUR
051900     .
052000 B240-99.
052100     EXIT.
052200
052300******************************************************************
052400* ADDMIN - Datum/Minute um Dauerstunden fortschreiben, mit
052500*          Tagesuebertrag ueber Mitternacht
052600******************************************************************
052700 B250-ADD-MINUTES SECTION.
052800 B250-00.
052900     COMPUTE C9-TOTMIN ROUNDED =
053000             LINK-STA-MIN + (LINK-STA-DUR-HRS * K-MIN-PER-HOUR)
053100
053200     DIVIDE K-MIN-PER-DAY INTO C9-TOTMIN
053300            GIVING C9-DAYCNT REMAINDER LINK-STA-OUT-MIN
053400
053500     MOVE LINK-STA-DATE(1:4) TO W-ORD-BASE-YR
053600     MOVE LINK-STA-DATE      TO W-ORD-DATE-IO
053700     PERFORM U300-DATE-TO-ORD THRU U300-99
053800     COMPUTE W-ORD-RESULT = W-ORD-RESULT + C9-DAYCNT
053900     PERFORM U340-ORD-TO-DATE THRU U340-99
054000
054100     MOVE W-ORD-NEWDATE TO LINK-STA-OUT-DATE
054200     .
054300 B250-99.
054400     EXIT.
054500
054600******************************************************************
054700* Ordinaltag ab 1. Januar des Basisjahres ermitteln (kein
054800* FUNCTION-Aufruf - Schaltjahrpruefung nach DIVIDE/REMAINDER,
054900* Monatstabelle W-DAYS-TBL)
055000******************************************************************
055100 U300-DATE-TO-ORD SECTION.
055200 U300-00.
055300     MOVE ZERO          TO W-ORD-RESULT
055400     MOVE W-ORD-BASE-YR TO W-ORD-YEAR-IX
055500
055600     PERFORM U310-ACCUM-YEAR THRU U310-99
055700        VARYING W-ORD-YEAR-IX
055800           FROM W-ORD-BASE-YR BY 1
055900          UNTIL W-ORD-YEAR-IX = W-ORD-YY
056000
056100     PERFORM U320-ACCUM-MONTH THRU U320-99
056200        VARYING W-ORD-MONTH-IX
056300           FROM 1 BY 1
056400          UNTIL W-ORD-MONTH-IX = W-ORD-MM
056500
056600     ADD W-ORD-DD TO W-ORD-RESULT
056700     .
056800 U300-99.
056900     EXIT.
057000
057100 U310-ACCUM-YEAR SECTION.
057200 U310-00.
057300     MOVE W-ORD-YEAR-IX TO W-ORD-TEST-YR
057400     PERFORM U330-LEAP-TEST THRU U330-99
057500     IF  W-ORD-IS-LEAP
057600         ADD 366 TO W-ORD-RESULT
057700     ELSE
057800         ADD 365 TO W-ORD-RESULT
057900     END-IF
058000     .
058100 U310-99.
058200     EXIT.
058300
058400 U320-ACCUM-MONTH SECTION.
058500 U320-00.
058600     IF  W-ORD-MONTH-IX = 2
058700         MOVE W-ORD-YY TO W-ORD-TEST-YR
058800         PERFORM U330-LEAP-TEST THRU U330-99
058900         IF  W-ORD-IS-LEAP
059000             ADD 29 TO W-ORD-RESULT
059100         ELSE
059200             ADD 28 TO W-ORD-RESULT
059300         END-IF
059400     ELSE
059500         ADD W-DAYS-ELEM(W-ORD-MONTH-IX) TO W-ORD-RESULT
059600     END-IF
059700     .
059800 U320-99.
059900     EXIT.
060000
060100******************************************************************
060200* Ordinaltag zurueck in JJJJMMTT wandeln (Umkehrung zu U300)
060300******************************************************************
060400 U340-ORD-TO-DATE SECTION.
060500 U340-00.
060600     MOVE W-ORD-BASE-YR TO W-ORD-YEAR-IX
060700     PERFORM U350-UNWIND-YEAR THRU U350-99
060800        UNTIL W-ORD-RESULT NOT > C4-ANZ
060900
061000     MOVE 1 TO W-ORD-MONTH-IX
061100     PERFORM U360-UNWIND-MONTH THRU U360-99
061200        UNTIL W-ORD-RESULT NOT > C4-I1
061300
061400     MOVE W-ORD-YEAR-IX  TO W-ORD-YY
061500     MOVE W-ORD-MONTH-IX TO W-ORD-MM
061600     MOVE W-ORD-RESULT   TO W-ORD-DD
061700     MOVE W-ORD-DATE-IO  TO W-ORD-NEWDATE
061800     .
061900 U340-99.
062000     EXIT.
062100
062200 U350-UNWIND-YEAR SECTION.
062300 U350-00.
062400     MOVE W-ORD-YEAR-IX TO W-ORD-TEST-YR
062500     PERFORM U330-LEAP-TEST THRU U330-99
062600     IF  W-ORD-IS-LEAP
062700         MOVE 366 TO C4-ANZ
062800     ELSE
062900         MOVE 365 TO C4-ANZ
063000     END-IF
063100     IF  W-ORD-RESULT > C4-ANZ
063200         SUBTRACT C4-ANZ FROM W-ORD-RESULT
063300         ADD 1 TO W-ORD-YEAR-IX
063400     END-IF
063500     .
063600 U350-99.
063700     EXIT.
063800
063900 U360-UNWIND-MONTH SECTION.
064000 U360-00.
064100     IF  W-ORD-MONTH-IX = 2
064200         MOVE W-ORD-YEAR-IX TO W-ORD-TEST-YR
064300         PERFORM U330-LEAP-TEST THRU U330-99
064400         IF  W-ORD-IS-LEAP
064500             MOVE 29 TO C4-I1
064600         ELSE
064700             MOVE 28 TO C4-I1
064800         END-IF
064900     ELSE
065000         MOVE W-DAYS-ELEM(W-ORD-MONTH-IX) TO C4-I1
065100     END-IF
065200     IF  W-ORD-RESULT > C4-I1
065300         SUBTRACT C4-I1 FROM W-ORD-RESULT
065400         ADD 1 TO W-ORD-MONTH-IX
065500     END-IF
065600     .
065700 U360-99.
065800     EXIT.
065900
066000******************************************************************
066100* Schaltjahrpruefung (restated nach Vorbild der Jahresschleife
066200* mit DIVIDE .. INTO .. GIVING .. REMAINDER)
066300******************************************************************
066400 U330-LEAP-TEST SECTION.
066500 U330-00.
066600     DIVIDE 4   INTO W-ORD-TEST-YR GIVING W-ORD-QUOT
066700                                 REMAINDER W-ORD-REM4
066800     DIVIDE 100 INTO W-ORD-TEST-YR GIVING W-ORD-QUOT
066900                                 REMAINDER W-ORD-REM100
067000     DIVIDE 400 INTO W-ORD-TEST-YR GIVING W-ORD-QUOT
067100                                 REMAINDER W-ORD-REM400
067200
067300     IF  (W-ORD-REM4 = ZERO AND W-ORD-REM100 NOT = ZERO)
067400          OR W-ORD-REM400 = ZERO
067500         SET W-ORD-IS-LEAP TO TRUE
067600     ELSE
067700         SET W-ORD-NOT-LEAP TO TRUE
067800     END-IF
067900     .
068000 U330-99.
068100     EXIT.
