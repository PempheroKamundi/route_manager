000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    HOSLOG0M.
001200 AUTHOR.        R. KLEEMANN.
001300 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001400 DATE-WRITTEN.  1988-06-20.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2023-05-09
002000* Letzte Version   :: A.04.00
002100* Kurzbeschreibung :: Tagesprotokollgenerator. Zerlegt die
002200*                     Streckentabelle einer Tour nach Kalender-
002300*                     tagen auf, teilt Abschnitte, die die
002400*                     Mitternachtsgrenze ueberschreiten, anteilig
002500*                     nach Zeit auf zwei Tage auf, sortiert jeden
002600*                     Tag nach Anfangszeit, schliesst Luecken mit
002700*                     Freizeit-Eintraegen und liefert je Tag einen
002800*                     Kopfsatz (DLG) gefolgt von seinen Eintrags-
002900*                     saetzen (DLE) an den Aufrufer.
003000* Auftrag          :: SSFHOS-17
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1988-06-20| kl  | Neuerstellung
003600*A.01.00|1991-03-04| bgr | Anteilige Meilenaufteilung bei Mitter-
003700*                  |     | nachtsueberschreitung ergaenzt
003800*A.01.01|1998-09-14| msk | Jahr-2000: Datumsfelder 4-stellig
003900*                  |     | geprueft, keine Strukturaenderung
004000*A.01.02|1999-02-02| msk | Jahr-2000-Nachtest bestanden
004100*A.02.00|1999-10-11| lor | Auftrag SSFHOS-28: max. 10 Tage/Tour
004200*                  |     | statt bisher 6 (laengere Touren)
004300*A.03.00|1999-12-20| lor | Rundung ueber U300-ROUND-HALFUP wie
004400*                  |     | in HOSSEG0M gefuehrt
004500*A.03.01|2020-06-22| msk | Y2K-Nachfolge: keine Strukturaenderung
004600*A.04.00|2023-05-09| rfk | Auftrag SSFHOS-47: Eintraege je Tag
004700*                  |     | werden jetzt nach Anfangszeit sortiert
004800*                  |     | (B150/U5nn) und Luecken vor dem ersten
004900*                  |     | Eintrag, zwischen Eintraegen und nach
005000*                  |     | dem letzten Eintrag werden als "Gap
005100*                  |     | (Off Duty)"/"End of Day (Off Duty)"
005200*                  |     | eingefuegt (U6nn/U7nn), vorher fehlte
005300*                  |     | dieser Schritt des Regelwerks komplett
005400*****************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300*-------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007500*-------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-ANZ              PIC S9(04) COMP.
007800     05      C4-I1               PIC S9(04) COMP.
007900     05      C4-I2               PIC S9(04) COMP.
008000     05      C4-FND              PIC S9(04) COMP.
008100     05      C4-DFIRST           PIC S9(04) COMP.
008200     05      C4-DLAST            PIC S9(04) COMP.
008300     05      C4-SI               PIC S9(04) COMP.
008400     05      C4-SJ               PIC S9(04) COMP.
008500     05      C4-DELTA            PIC S9(04) COMP.
008600     05      C4-TGT              PIC S9(04) COMP.
008700
008800     05      C4-X.
008900      10                         PIC X VALUE LOW-VALUE.
009000      10     C4-X2               PIC X.
009100     05      C4-NUM REDEFINES C4-X
009200                                 PIC S9(04) COMP.
009300
009400*-------------------------------------------------------------*
009500* Display-Felder: Praefix D
009600*-------------------------------------------------------------*
009700 01          DISPLAY-FELDER.
009800     05      D-NUM4              PIC -9(04).
009900     05      FILLER              PIC  X(01).
010000
010100*-------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*-------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08) VALUE "HOSLOG0M".
010600     05      FILLER              PIC  X(01).
010700     05      K-MAX-DAYS          PIC  9(02) COMP VALUE 10.
010800     05      K-MIDNIGHT-HHMM     PIC  9(04) VALUE 2400.
010900
011000*-------------------------------------------------------------*
011100* Conditional-Felder
011200*-------------------------------------------------------------*
011300     COPY    HOSERRC.
011400
011500*-------------------------------------------------------------*
011600* Tagesakkumulator-Tabelle - Praefix W-DAY
011700*-------------------------------------------------------------*
011800 01          W-DAY-TABLE.
011900     05      W-DAY-ELEM OCCURS 10 TIMES INDEXED BY DAY-IX.
012000         10  W-DAY-DATE          PIC  9(08).
012100         10  W-DAY-DATE-GRP REDEFINES W-DAY-DATE.
012200             15  W-DAY-DATE-YYYY     PIC 9(04).
012300             15  W-DAY-DATE-MM       PIC 9(02).
012400             15  W-DAY-DATE-DD       PIC 9(02).
012500         10  W-DAY-MILES         PIC  S9(05)V99 COMP.
012600         10  W-DAY-COUNT         PIC  S9(02) COMP.
012700         10  FILLER              PIC  X(02).
012800     05      W-DAY-USED          PIC  S9(04) COMP.
012900
013000*-------------------------------------------------------------*
013100* Rundungs-Arbeitsfelder (U300-ROUND-HALFUP) - Praefix W
013200*-------------------------------------------------------------*
013300 01          W-ROUND-WORK.
013400     05      W-ROUND-IN          PIC  S9(05)V999 COMP.
013500     05      W-ROUND-OUT         PIC  S9(05)V99  COMP.
013600     05      FILLER              PIC  X(01).
013700
013800*-------------------------------------------------------------*
013900* weitere Arbeitsfelder: Praefix W
014000*-------------------------------------------------------------*
014100 01          WORK-FELDER.
014200     05      W-FRAC-AM           PIC  S9(01)V9999 COMP.
014300     05      W-FRAC-PM           PIC  S9(01)V9999 COMP.
014400     05      W-SPAN-TOTAL-MIN    PIC  S9(05)      COMP.
014500     05      W-SPAN-AM-MIN       PIC  S9(05)      COMP.
014600     05      W-SPAN-PM-MIN       PIC  S9(05)      COMP.
014700     05      W-FIND-DATE         PIC  9(08).
014800     05      W-APP-DATE          PIC  9(08).
014900     05      W-APP-START-MIN     PIC  9(04).
015000     05      W-APP-END-MIN       PIC  9(04).
015100     05      W-APP-DATE-GRP REDEFINES W-APP-DATE.
015200         10  W-APP-DATE-YYYY     PIC 9(04).
015300         10  W-APP-DATE-MM       PIC 9(02).
015400         10  W-APP-DATE-DD       PIC 9(02).
015500     05      FILLER              PIC  X(01).
015600     05      W-CMP-A             PIC  9(04) COMP.
015700     05      W-CMP-B             PIC  9(04) COMP.
015800     05      W-CUR-CLOCK         PIC  9(04) COMP.
015900     05      W-ENT-START         PIC  9(04) COMP.
016000     05      W-ENT-END           PIC  9(04) COMP.
016100     05      W-GAP-TARGET        PIC  9(04) COMP.
016200     05      W-GAP-LOC-TXT       PIC  X(30).
016300
016400*-------------------------------------------------------------*
016500* Tausch-Satz fuer den Sortierlauf (U520) - Spiegelbild von
016600* LLO-ENTRY, Feld fuer Feld, Praefix WST
016700*-------------------------------------------------------------*
016800 01          W-SORT-TEMP.
016900     05      WST-REC-TYPE        PIC  X(01).
017000     05      WST-TRIP-ID         PIC  X(08).
017100     05      WST-DATE            PIC  9(08).
017200     05      WST-STATUS          PIC  X(02).
017300     05      WST-START-HH        PIC  9(02).
017400     05      WST-START-MM        PIC  9(02).
017500     05      WST-END-HH          PIC  9(02).
017600     05      WST-END-MM          PIC  9(02).
017700     05      WST-LOCATION        PIC  X(30).
017800     05      WST-TOTAL-MILES     PIC  S9(05)V99.
017900     05      WST-ENTRY-COUNT     PIC  9(02).
018000     05      FILLER              PIC  X(04).
018100
018200*-------------------------------------------------------------*
018300* Luecken-Arbeitstabelle (B160/U6nn) - ein Tag wird hier mit
018400* eingefuegten "Gap (Off Duty)"-Eintraegen neu aufgebaut, bevor
018500* er in LINK-LOG-OUT-TABLE zurueckgeschrieben wird - Praefix WGP
018600*-------------------------------------------------------------*
018700 01          W-GAP-TABLE.
018800     05      W-GAP-USED          PIC  S9(04) COMP.
018900     05      W-GAP-ELEM OCCURS 180 TIMES INDEXED BY GAP-IX.
019000         10  WGP-REC-TYPE        PIC  X(01).
019100         10  WGP-TRIP-ID         PIC  X(08).
019200         10  WGP-DATE            PIC  9(08).
019300         10  WGP-STATUS          PIC  X(02).
019400         10  WGP-START-HH        PIC  9(02).
019500         10  WGP-START-MM        PIC  9(02).
019600         10  WGP-END-HH          PIC  9(02).
019700         10  WGP-END-MM          PIC  9(02).
019800         10  WGP-LOCATION        PIC  X(30).
019900         10  WGP-TOTAL-MILES     PIC  S9(05)V99.
020000         10  WGP-ENTRY-COUNT     PIC  9(02).
020100         10  FILLER              PIC  X(04).
020200
020300*-------------------------------------------------------------*
020400* Parameter-Uebergabe - Praefix LINK
020500*-------------------------------------------------------------*
020600 LINKAGE SECTION.
020700 01          LINK-LOG-REC.
020800     05      LINK-LOG-HDR.
020900         10  LINK-LOG-RC         PIC  S9(04) COMP.
021000     05      LINK-LOG-IN.
021100         10  LINK-LOG-TRIP-ID    PIC  X(08).
021200         10  LINK-LOG-IN-COUNT   PIC  9(04) COMP.
021300     05      LINK-LOG-OUT.
021400         10  LINK-LOG-OUT-COUNT  PIC  9(04) COMP.
021500         10  FILLER              PIC  X(04).
021600
021700 01          LINK-LOG-IN-TABLE.
021800     05      LLI-ENTRY OCCURS 1 TO 80 TIMES
021900                        DEPENDING ON LINK-LOG-IN-COUNT
022000                        INDEXED BY LLI-IX.
022100         10  LLI-TYPE            PIC  X(20).
022200         10  LLI-START-DATE      PIC  9(08).
022300         10  LLI-START-MIN       PIC  9(04).
022400         10  LLI-END-DATE        PIC  9(08).
022500         10  LLI-END-MIN         PIC  9(04).
022600         10  LLI-DISTANCE-MI     PIC  S9(05)V99.
022700         10  LLI-LOCATION        PIC  X(30).
022800         10  LLI-STATUS          PIC  X(02).
022900         10  FILLER              PIC  X(04).
023000
023100 01          LINK-LOG-OUT-TABLE.
023200     05      LLO-ENTRY OCCURS 1 TO 320 TIMES
023300                        DEPENDING ON LINK-LOG-OUT-COUNT
023400                        INDEXED BY LLO-IX.
023500         10  LLO-REC-TYPE        PIC  X(01).
023600             88 LLO-IS-HEADER        VALUE "H".
023700             88 LLO-IS-ENTRY         VALUE "E".
023800         10  LLO-TRIP-ID         PIC  X(08).
023900         10  LLO-DATE            PIC  9(08).
024000         10  LLO-STATUS          PIC  X(02).
024100         10  LLO-START-HH        PIC  9(02).
024200         10  LLO-START-MM        PIC  9(02).
024300         10  LLO-END-HH          PIC  9(02).
024400         10  LLO-END-MM          PIC  9(02).
024500         10  LLO-LOCATION        PIC  X(30).
024600         10  LLO-TOTAL-MILES     PIC  S9(05)V99.
024700         10  LLO-ENTRY-COUNT     PIC  9(02).
024800         10  FILLER              PIC  X(04).
024900
025000 PROCEDURE DIVISION USING LINK-LOG-REC
025100                          LINK-LOG-IN-TABLE
025200                          LINK-LOG-OUT-TABLE.
025300
025400******************************************************************
025500* Steuerungs-Section
025600******************************************************************
025700 A100-STEUERUNG SECTION.
025800 A100-00.
025900     IF  SHOW-VERSION
026000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
026100         GOBACK
026200     END-IF
026300
026400     MOVE ZERO TO LINK-LOG-RC
026500     PERFORM C000-INIT
026600     PERFORM B100-SPLIT-BY-DAY
026700     PERFORM B150-FINALIZE-DAYS
026800     PERFORM B200-EMIT-DAYS
026900     GOBACK
027000     .
027100 A100-99.
027200     EXIT.
027300
027400******************************************************************
027500* Initialisierung
027600******************************************************************
027700 C000-INIT SECTION.
027800 C000-00.
027900     MOVE ZERO TO W-DAY-USED
028000     MOVE ZERO TO LINK-LOG-OUT-COUNT
028100     PERFORM C010-CLEAR-DAY THRU C010-99
028200        VARYING DAY-IX FROM 1 BY 1
028300          UNTIL DAY-IX > 10
028400     .
028500 C000-99.
028600     EXIT.
028700
028800******************************************************************
028900* C010 - einen Eintrag der Tagestabelle loeschen
029000******************************************************************
029100 C010-CLEAR-DAY SECTION.
029200 C010-00.
029300     MOVE ZERO  TO W-DAY-MILES(DAY-IX)
029400                   W-DAY-COUNT(DAY-IX)
029500     MOVE ZERO  TO W-DAY-DATE(DAY-IX)
029600     .
029700 C010-99.
029800     EXIT.
029900
030000******************************************************************
030100* B100 - alle Streckenabschnitte durchlaufen, an der Mitternachts-
030200* grenze teilen und den Tagesakkumulatoren zuordnen
030300******************************************************************
030400 B100-SPLIT-BY-DAY SECTION.
030500 B100-00.
030600     PERFORM B110-SPLIT-ENTRY THRU B110-99
030700        VARYING LLI-IX FROM 1 BY 1
030800          UNTIL LLI-IX > LINK-LOG-IN-COUNT
030900     .
031000 B100-99.
031100     EXIT.
031200
031300******************************************************************
031400* B110 - einen Abschnitt verarbeiten; liegt Start- und Enddatum
031500* auseinander, wird er in einen Anteil vor und nach Mitternacht
031600* aufgeteilt und die Strecke zeitanteilig umgelegt
031700******************************************************************
031800 B110-SPLIT-ENTRY SECTION.
031900 B110-00.
032000     IF  LLI-START-DATE(LLI-IX) = LLI-END-DATE(LLI-IX)
032100         PERFORM B120-EMIT-WHOLE THRU B120-99
032200     ELSE
032300         PERFORM B130-EMIT-SPLIT THRU B130-99
032400     END-IF
032500     .
032600 B110-99.
032700     EXIT.
032800
032900******************************************************************
033000* B120 - Abschnitt liegt vollstaendig in einem Kalendertag
033100******************************************************************
033200 B120-EMIT-WHOLE SECTION.
033300 B120-00.
033400     MOVE LLI-START-DATE(LLI-IX) TO W-FIND-DATE
033500     PERFORM U100-FIND-OR-ADD-DAY THRU U100-99
033600     ADD  LLI-DISTANCE-MI(LLI-IX) TO W-DAY-MILES(DAY-IX)
033700     ADD  1                       TO W-DAY-COUNT(DAY-IX)
033800
033900     MOVE LLI-START-DATE(LLI-IX) TO W-APP-DATE
034000     MOVE LLI-START-MIN(LLI-IX)  TO W-APP-START-MIN
034100     MOVE LLI-END-MIN(LLI-IX)    TO W-APP-END-MIN
034200     PERFORM U200-APPEND-ENTRY THRU U200-99
034300     .
034400 B120-99.
034500     EXIT.
034600
034700******************************************************************
034800* B130 - Abschnitt ueberschreitet Mitternacht - Zeitanteil je
034900* Tag ermitteln und Strecke proportional dazu aufteilen
035000******************************************************************
035100 B130-EMIT-SPLIT SECTION.
035200 B130-00.
035300     COMPUTE W-SPAN-AM-MIN =
035400             K-MIDNIGHT-HHMM - LLI-START-MIN(LLI-IX)
035500     COMPUTE W-SPAN-PM-MIN = LLI-END-MIN(LLI-IX)
035600     COMPUTE W-SPAN-TOTAL-MIN = W-SPAN-AM-MIN + W-SPAN-PM-MIN
035700
035800     IF  W-SPAN-TOTAL-MIN = ZERO
035900         MOVE ZERO TO W-FRAC-AM W-FRAC-PM
036000     ELSE
036100         COMPUTE W-FRAC-AM ROUNDED =
036200                 W-SPAN-AM-MIN / W-SPAN-TOTAL-MIN
036300         COMPUTE W-FRAC-PM ROUNDED = 1 - W-FRAC-AM
036400     END-IF
036500
036600*--  Anteil vor Mitternacht
036700     MOVE LLI-START-DATE(LLI-IX) TO W-FIND-DATE
036800     PERFORM U100-FIND-OR-ADD-DAY THRU U100-99
036900     COMPUTE W-ROUND-IN = LLI-DISTANCE-MI(LLI-IX) * W-FRAC-AM
037000     PERFORM U300-ROUND-HALFUP THRU U300-99
037100     ADD  W-ROUND-OUT TO W-DAY-MILES(DAY-IX)
037200     ADD  1            TO W-DAY-COUNT(DAY-IX)
037300
037400     MOVE LLI-START-DATE(LLI-IX) TO W-APP-DATE
037500     MOVE LLI-START-MIN(LLI-IX)  TO W-APP-START-MIN
037600     MOVE K-MIDNIGHT-HHMM        TO W-APP-END-MIN
037700     PERFORM U200-APPEND-ENTRY THRU U200-99
037800
037900*--  Anteil nach Mitternacht
038000     MOVE LLI-END-DATE(LLI-IX) TO W-FIND-DATE
038100     PERFORM U100-FIND-OR-ADD-DAY THRU U100-99
038200     COMPUTE W-ROUND-IN = LLI-DISTANCE-MI(LLI-IX) * W-FRAC-PM
038300     PERFORM U300-ROUND-HALFUP THRU U300-99
038400     ADD  W-ROUND-OUT TO W-DAY-MILES(DAY-IX)
038500     ADD  1            TO W-DAY-COUNT(DAY-IX)
038600
038700     MOVE LLI-END-DATE(LLI-IX) TO W-APP-DATE
038800     MOVE ZERO                 TO W-APP-START-MIN
038900     MOVE LLI-END-MIN(LLI-IX)  TO W-APP-END-MIN
039000     PERFORM U200-APPEND-ENTRY THRU U200-99
039100     .
039200 B130-99.
039300     EXIT.
039400
039500******************************************************************
039600* B150 - zu jedem Tag der Tagestabelle die Eintraege nach Anfangs-
039700* zeit sortieren und Luecken mit Freizeit-Eintraegen auffuellen,
039800* bevor B200 die Kopfsaetze anfuegt
039900* rfk 2023-05-09 SSFHOS-47 - neu
040000******************************************************************
040100 B150-FINALIZE-DAYS SECTION.
040200 B150-00.
040300     PERFORM B160-FINALIZE-ONE-DAY THRU B160-99
040400        VARYING DAY-IX FROM 1 BY 1
040500          UNTIL DAY-IX > W-DAY-USED
040600     .
040700 B150-99.
040800     EXIT.
040900
041000******************************************************************
041100* B160 - einen Tag fertigstellen: Bereich in LINK-LOG-OUT-TABLE
041200* suchen, sortieren, Luecken-Arbeitstabelle aufbauen, zurueck-
041300* schreiben und die Eintragsanzahl des Kopfsatzes nachfuehren
041400******************************************************************
041500 B160-FINALIZE-ONE-DAY SECTION.
041600 B160-00.
041700     PERFORM U400-FIND-DAY-RANGE THRU U400-99
041800     PERFORM U500-SORT-DAY-RANGE THRU U500-99
041900     PERFORM U600-BUILD-GAP-TABLE THRU U600-99
042000     PERFORM U700-SPLICE-DAY THRU U700-99
042100     MOVE W-GAP-USED TO W-DAY-COUNT(DAY-IX)
042200     .
042300 B160-99.
042400     EXIT.
042500
042600******************************************************************
042700* U400 - ersten/letzten Tabellenindex des aktuellen Tages (DAY-IX)
042800* in LINK-LOG-OUT-TABLE ermitteln; die Eintraege eines Tages
042900* stehen lueckenlos hintereinander, da B100 die Abschnitte einer
043000* Tour streng chronologisch anhaengt
043100******************************************************************
043200 U400-FIND-DAY-RANGE SECTION.
043300 U400-00.
043400     MOVE ZERO TO C4-DFIRST
043500     MOVE ZERO TO C4-DLAST
043600     PERFORM U410-SCAN-ONE THRU U410-99
043700        VARYING C4-SI FROM 1 BY 1
043800          UNTIL C4-SI > LINK-LOG-OUT-COUNT
043900     .
044000 U400-99.
044100     EXIT.
044200
044300 U410-SCAN-ONE SECTION.
044400 U410-00.
044500     IF  LLO-DATE(C4-SI) = W-DAY-DATE(DAY-IX)
044600         IF  C4-DFIRST = ZERO
044700             MOVE C4-SI TO C4-DFIRST
044800         END-IF
044900         MOVE C4-SI TO C4-DLAST
045000     END-IF
045100     .
045200 U410-99.
045300     EXIT.
045400
045500******************************************************************
045600* U500 - Eintragsbereich C4-DFIRST..C4-DLAST nach Anfangszeit
045700* (LLO-START-HH/-MM) aufsteigend sortieren (Bubblesort, Tausch
045800* ueber W-SORT-TEMP)
045900******************************************************************
046000 U500-SORT-DAY-RANGE SECTION.
046100 U500-00.
046200     PERFORM U510-SORT-OUTER THRU U510-99
046300        VARYING C4-SI FROM C4-DFIRST BY 1
046400          UNTIL C4-SI >= C4-DLAST
046500     .
046600 U500-99.
046700     EXIT.
046800
046900 U510-SORT-OUTER SECTION.
047000 U510-00.
047100     PERFORM U520-SORT-INNER THRU U520-99
047200        VARYING C4-SJ FROM C4-DFIRST BY 1
047300          UNTIL C4-SJ >= C4-DLAST
047400     .
047500 U510-99.
047600     EXIT.
047700
047800 U520-SORT-INNER SECTION.
047900 U520-00.
048000     COMPUTE C4-TGT = C4-SJ + 1
048100     COMPUTE W-CMP-A = LLO-START-HH(C4-SJ) * 100
048200                     + LLO-START-MM(C4-SJ)
048300     COMPUTE W-CMP-B = LLO-START-HH(C4-TGT) * 100
048400                     + LLO-START-MM(C4-TGT)
048500
048600     IF  W-CMP-A > W-CMP-B
048700         MOVE LLO-ENTRY(C4-SJ)  TO W-SORT-TEMP
048800         MOVE LLO-ENTRY(C4-TGT) TO LLO-ENTRY(C4-SJ)
048900         MOVE W-SORT-TEMP       TO LLO-ENTRY(C4-TGT)
049000     END-IF
049100     .
049200 U520-99.
049300     EXIT.
049400
049500******************************************************************
049600* U600 - Luecken-Arbeitstabelle W-GAP-TABLE aus dem sortierten
049700* Bereich C4-DFIRST..C4-DLAST aufbauen; vor dem ersten, zwischen
049800* und nach dem letzten Eintrag werden fehlende Zeitabschnitte als
049900* Freizeit-Eintraege (DLE-ST-OFFDUTY) eingefuegt
050000******************************************************************
050100 U600-BUILD-GAP-TABLE SECTION.
050200 U600-00.
050300     MOVE ZERO TO W-GAP-USED
050400     MOVE ZERO TO W-CUR-CLOCK
050500     PERFORM U610-BUILD-ONE-ENTRY THRU U610-99
050600        VARYING C4-SI FROM C4-DFIRST BY 1
050700          UNTIL C4-SI > C4-DLAST
050800     PERFORM U620-BUILD-TAIL-GAP THRU U620-99
050900     .
051000 U600-99.
051100     EXIT.
051200
051300 U610-BUILD-ONE-ENTRY SECTION.
051400 U610-00.
051500     COMPUTE W-ENT-START = LLO-START-HH(C4-SI) * 100
051600                         + LLO-START-MM(C4-SI)
051700     COMPUTE W-ENT-END   = LLO-END-HH(C4-SI) * 100
051800                         + LLO-END-MM(C4-SI)
051900
052000     IF  W-CUR-CLOCK < W-ENT-START
052100         MOVE W-ENT-START       TO W-GAP-TARGET
052200         MOVE "Gap (Off Duty)"  TO W-GAP-LOC-TXT
052300         PERFORM U630-APPEND-GAP THRU U630-99
052400     END-IF
052500
052600     ADD  1 TO W-GAP-USED
052700     SET  GAP-IX TO W-GAP-USED
052800     MOVE LLO-ENTRY(C4-SI) TO W-GAP-ELEM(GAP-IX)
052900
053000     MOVE W-ENT-END TO W-CUR-CLOCK
053100     .
053200 U610-99.
053300     EXIT.
053400
053500 U620-BUILD-TAIL-GAP SECTION.
053600 U620-00.
053700     IF  W-CUR-CLOCK < K-MIDNIGHT-HHMM
053800         MOVE K-MIDNIGHT-HHMM          TO W-GAP-TARGET
053900         MOVE "End of Day (Off Duty)"  TO W-GAP-LOC-TXT
054000         PERFORM U630-APPEND-GAP THRU U630-99
054100     END-IF
054200     .
054300 U620-99.
054400     EXIT.
054500
054600******************************************************************
054700* U630 - einen Freizeit-Eintrag (F) von W-CUR-CLOCK bis W-GAP-
054800* TARGET an W-GAP-TABLE anhaengen; Standort aus W-GAP-LOC-TXT
054900******************************************************************
055000 U630-APPEND-GAP SECTION.
055100 U630-00.
055200     ADD  1 TO W-GAP-USED
055300     SET  GAP-IX TO W-GAP-USED
055400
055500     MOVE "E"                      TO WGP-REC-TYPE(GAP-IX)
055600     MOVE LLO-TRIP-ID(C4-DFIRST)   TO WGP-TRIP-ID(GAP-IX)
055700     MOVE LLO-DATE(C4-DFIRST)      TO WGP-DATE(GAP-IX)
055800     MOVE "F "                     TO WGP-STATUS(GAP-IX)
055900     DIVIDE W-CUR-CLOCK BY 100
056000         GIVING WGP-START-HH(GAP-IX)
056100         REMAINDER WGP-START-MM(GAP-IX)
056200     DIVIDE W-GAP-TARGET BY 100
056300         GIVING WGP-END-HH(GAP-IX)
056400         REMAINDER WGP-END-MM(GAP-IX)
056500     MOVE W-GAP-LOC-TXT            TO WGP-LOCATION(GAP-IX)
056600     MOVE ZERO                     TO WGP-TOTAL-MILES(GAP-IX)
056700     MOVE ZERO                     TO WGP-ENTRY-COUNT(GAP-IX)
056800
056900     MOVE W-GAP-TARGET TO W-CUR-CLOCK
057000     .
057100 U630-99.
057200     EXIT.
057300
057400******************************************************************
057500* U700 - W-GAP-TABLE an die Stelle des urspruenglichen Bereichs
057600* C4-DFIRST..C4-DLAST in LINK-LOG-OUT-TABLE zurueckschreiben; ist
057700* sie groesser (Luecken eingefuegt), wird der restliche Tabellen-
057800* inhalt zuerst nach hinten verschoben
057900******************************************************************
058000 U700-SPLICE-DAY SECTION.
058100 U700-00.
058200     COMPUTE C4-DELTA =
058300             W-GAP-USED - (C4-DLAST - C4-DFIRST + 1)
058400
058500     IF  C4-DELTA > ZERO
058600         PERFORM U710-SHIFT-DOWN THRU U710-99
058700            VARYING C4-SI FROM LINK-LOG-OUT-COUNT BY -1
058800              UNTIL C4-SI <= C4-DLAST
058900         COMPUTE LINK-LOG-OUT-COUNT =
059000                 LINK-LOG-OUT-COUNT + C4-DELTA
059100     END-IF
059200
059300     PERFORM U720-COPY-BACK THRU U720-99
059400        VARYING GAP-IX FROM 1 BY 1
059500          UNTIL GAP-IX > W-GAP-USED
059600     .
059700 U700-99.
059800     EXIT.
059900
060000 U710-SHIFT-DOWN SECTION.
060100 U710-00.
060200     COMPUTE C4-TGT = C4-SI + C4-DELTA
060300     MOVE LLO-ENTRY(C4-SI) TO LLO-ENTRY(C4-TGT)
060400     .
060500 U710-99.
060600     EXIT.
060700
060800 U720-COPY-BACK SECTION.
060900 U720-00.
061000     COMPUTE C4-TGT = C4-DFIRST - 1 + GAP-IX
061100     MOVE W-GAP-ELEM(GAP-IX) TO LLO-ENTRY(C4-TGT)
061200     .
061300 U720-99.
061400     EXIT.
061500
061600******************************************************************
061700* U100 - Tag in W-DAY-TABLE suchen; nicht vorhanden, neu anlegen.
061800* Ergebnis steht in DAY-IX.
061900******************************************************************
062000 U100-FIND-OR-ADD-DAY SECTION.
062100 U100-00.
062200     MOVE ZERO TO C4-FND
062300     PERFORM U110-SEARCH-DAY THRU U110-99
062400        VARYING DAY-IX FROM 1 BY 1
062500          UNTIL DAY-IX > W-DAY-USED
062600
062700     IF  C4-FND = ZERO
062800         ADD  1 TO W-DAY-USED
062900         SET  DAY-IX TO W-DAY-USED
063000         MOVE W-FIND-DATE TO W-DAY-DATE(DAY-IX)
063100     END-IF
063200     .
063300 U100-99.
063400     EXIT.
063500
063600******************************************************************
063700* U110 - ein Element der Tagestabelle mit dem Suchdatum verglchn.
063800******************************************************************
063900 U110-SEARCH-DAY SECTION.
064000 U110-00.
064100     IF  C4-FND = ZERO
064200     AND W-DAY-DATE(DAY-IX) = W-FIND-DATE
064300         MOVE 1 TO C4-FND
064400     END-IF
064500     .
064600 U110-99.
064700     EXIT.
064800
064900******************************************************************
065000* U200 - einen DLE-Eintrag an die Ausgabetabelle anhaengen; Art,
065100* Status und Standort werden vom aktuellen LLI-IX uebernommen
065200******************************************************************
065300 U200-APPEND-ENTRY SECTION.
065400 U200-00.
065500     ADD  1 TO LINK-LOG-OUT-COUNT
065600     SET  LLO-IX TO LINK-LOG-OUT-COUNT
065700
065800     SET  LLO-IS-ENTRY          TO TRUE
065900     MOVE LINK-LOG-TRIP-ID      TO LLO-TRIP-ID(LLO-IX)
066000     MOVE W-APP-DATE            TO LLO-DATE(LLO-IX)
066100     MOVE LLI-STATUS(LLI-IX)    TO LLO-STATUS(LLO-IX)
066200     DIVIDE W-APP-START-MIN BY 100
066300         GIVING LLO-START-HH(LLO-IX)
066400         REMAINDER LLO-START-MM(LLO-IX)
066500     DIVIDE W-APP-END-MIN BY 100
066600         GIVING LLO-END-HH(LLO-IX)
066700         REMAINDER LLO-END-MM(LLO-IX)
066800     MOVE LLI-LOCATION(LLI-IX)  TO LLO-LOCATION(LLO-IX)
066900     MOVE ZERO                  TO LLO-TOTAL-MILES(LLO-IX)
067000     MOVE ZERO                  TO LLO-ENTRY-COUNT(LLO-IX)
067100     .
067200 U200-99.
067300     EXIT.
067400
067500******************************************************************
067600* B200 - Tagestabelle in Fundreihenfolge ausgeben: je Tag ein
067700* Kopfsatz, gefolgt von seinen bereits angehaengten Eintraegen
067800******************************************************************
067900 B200-EMIT-DAYS SECTION.
068000 B200-00.
068100     PERFORM B210-EMIT-HEADER THRU B210-99
068200        VARYING DAY-IX FROM 1 BY 1
068300          UNTIL DAY-IX > W-DAY-USED
068400     .
068500 B200-99.
068600     EXIT.
068700
068800******************************************************************
068900* B210 - einen Kopfsatz fuer einen Tag in die Ausgabetabelle
069000* einfuegen; die Eintraege dieses Tages stehen bereits darin, der
069100* Kopfsatz wird an der naechsten freien Stelle ergaenzt und der
069200* Aufrufer schreibt Kopf- und Eintragssaetze getrennt je Typ
069300******************************************************************
069400 B210-EMIT-HEADER SECTION.
069500 B210-00.
069600     ADD  1 TO LINK-LOG-OUT-COUNT
069700     SET  LLO-IX TO LINK-LOG-OUT-COUNT
069800
069900     SET  LLO-IS-HEADER      TO TRUE
070000     MOVE LINK-LOG-TRIP-ID   TO LLO-TRIP-ID(LLO-IX)
070100     MOVE W-DAY-DATE(DAY-IX) TO LLO-DATE(LLO-IX)
070200     MOVE W-DAY-MILES(DAY-IX)
070300                             TO LLO-TOTAL-MILES(LLO-IX)
070400     MOVE W-DAY-COUNT(DAY-IX)
070500                             TO LLO-ENTRY-COUNT(LLO-IX)
070600     MOVE SPACES             TO LLO-STATUS(LLO-IX)
070700     MOVE SPACES             TO LLO-LOCATION(LLO-IX)
070800     MOVE ZERO               TO LLO-START-HH(LLO-IX)
070900                                LLO-START-MM(LLO-IX)
071000                                LLO-END-HH(LLO-IX)
071100                                LLO-END-MM(LLO-IX)
071200     .
071300 B210-99.
071400     EXIT.
071500
071600******************************************************************
071700* Kaufmaennisch runden auf 2 Nachkommastellen, gleichlautend mit
071800* HOSSEG0M gefuehrt
071900******************************************************************
072000 U300-ROUND-HALFUP SECTION.
072100 U300-00.
072200     COMPUTE W-ROUND-OUT ROUNDED = W-ROUND-IN
072300     .
072400 U300-99.
072500     EXIT.
