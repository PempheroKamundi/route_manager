000100*****************************************************************
000200* Copy-Modul   :: HOSTRQC
000300* Inhalt       :: Satzbild Tourauftrag (TRIPIN) - eine Anforder-
000400*                 ung je Tour mit zwei Beinstrecken (Abholung /
000500*                 Ablieferung) und bereits verbrauchten Zyklus-
000600*                 stunden des Fahrers.
000700* Praefix      :: TR-
000800*-----------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar
001000*-------|----------|-----|----------------------------------
001100*A.00.00|2019-02-11| kl  | Neuerstellung
001200*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfeld bereits
001300*                  |     | achtstellig (9(08)), keine Aenderung
001400*****************************************************************
001500 01          TR-TOURAUFTRAG-SATZ.
001600     05      TR-TRIP-ID          PIC  X(08).
001700     05      FILLER              PIC  X(01).
001800     05      TR-START-DATE       PIC  9(08).
001900     05      TR-START-MIN        PIC  9(04).
002000     05      FILLER              PIC  X(01).
002100     05      TR-CYCLE-USED-HRS   PIC  S9(03)V99.
002200     05      TR-LEG1-HOURS       PIC  S9(03)V99.
002300     05      TR-LEG1-MILES       PIC  S9(05)V99.
002400     05      TR-LEG2-HOURS       PIC  S9(03)V99.
002500     05      TR-LEG2-MILES       PIC  S9(05)V99.
