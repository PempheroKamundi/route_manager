000100*****************************************************************
000200* Copy-Modul   :: HOSRULC
000300* Inhalt       :: Regelwerk-Konstanten US-Interstate HOS (Hours-
000400*                 of-Service) fuer die Tourenplanung SSFHOS.
000500* Praefix      :: K- (Felder mit konstantem Inhalt)
000600*------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar
000800*-------|----------|-----|---------------------------------
000900*A.00.00|2019-02-11| kl  | Neuerstellung - HOS-Regeln Stufe1
001000*A.00.01|2019-03-04| lor | Auftrag SSFHOS-14: 34-Std.-Reset
001100*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfelder geprueft,
001200*                  |     | keine Aenderung an diesem Modul
001300*A.01.01|2021-09-30| kl  | Auftrag SSFHOS-22: Tankgrenze konfig.
001350*A.01.02|2023-05-09| rfk | Auftrag SSFHOS-46: Kommentar bei
001360*                  |     | K-AVG-SPEED-MPH praezisiert
001400*****************************************************************
001500 01          HOS-REGELWERK.
001600     05      K-MAX-DRIVE-HRS     PIC  9(02)V99 VALUE 11.00.
001700     05      K-MAX-DUTY-HRS      PIC  9(02)V99 VALUE 14.00.
001800     05      K-REST-HRS          PIC  9(02)V99 VALUE 10.00.
001900     05      K-BREAK-HRS         PIC  9(01)V99 VALUE 0.50.
002000     05      K-BREAK-TRIGGER-HRS PIC  9(02)V99 VALUE 8.00.
002100     05      K-MAX-CYCLE-HRS     PIC  9(02)V99 VALUE 70.00.
002200     05      K-RESET34-TRIGGER   PIC  9(02)V99 VALUE 61.00.
002300     05      K-RESET34-HRS       PIC  9(02)V99 VALUE 34.00.
002400     05      K-REFUEL-DIST-MI    PIC  9(04)V99 VALUE 1000.00.
002500     05      K-REFUEL-SVC-HRS    PIC  9(01)V99 VALUE 1.00.
002600     05      K-ACTIVITY-HRS      PIC  9(01)V99 VALUE 1.00.
002700     05      K-AVG-SPEED-MPH     PIC  9(02)V99 VALUE 55.00.
002800*           ---> nur zu Dokumentationszwecken, geht in keine
002900*                Berechnung ein (Durchschnittsgeschwindigkeit
002950*                lt. Disposition, s. Auftrag SSFHOS-22)
003000     05      K-MIN-SEGMENT-HRS   PIC  9(01)V99 VALUE 0.10.
003100     05      K-CYCLE-WINDOW-DAYS PIC  9(01)     COMP VALUE 8.
003200     05      K-MIN-PER-HOUR      PIC  9(02)     COMP VALUE 60.
003300     05      K-MIN-PER-DAY       PIC  9(04)     COMP VALUE 1440.
003400*--------------------------------------------------------------*
003500* Reserve fuer kuenftige Regelwerk-Erweiterungen (Folgeauftrag)
003600*--------------------------------------------------------------*
003700     05      FILLER              PIC  X(08) VALUE SPACES.
