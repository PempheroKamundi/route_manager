000100*****************************************************************
000200* Copy-Modul   :: HOSERRC
000300* Inhalt       :: Allgemeine SCHALTER-Felder (Datei- und Pro-
000400*                 grammstatus) - bisher in jedem Treiber gleich-
000500*                 lautend inline gefuehrt, ab diesem Auftrag als
000600*                 ein COPY-Modul gefuehrt, damit Aenderungen an
000700*                 den 88-Stufen nur einmal gepflegt werden.
000800* Praefix      :: (wie bisher, unveraendert aus SCHALTER)
000900*-----------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------
001200*A.00.00|2019-09-16| lor | Neuerstellung aus SCHALTER-Block,
001300*                  |     | Auftrag SSFHOS-21 (Vereinheitlichung)
001400*A.01.00|2020-06-22| msk | Y2K-Nachfolge: keine Datumsfelder
001500*                  |     | in diesem Modul, keine Aenderung
001600*****************************************************************
001700 01          HOS-SCHALTER.
001800     05      FILE-STATUS         PIC  X(02).
001900         88  FILE-OK                 VALUE "00".
002000         88  FILE-NOK                VALUE "10" "21" "22" "23"
002100                                            "24" "30" "34" "35"
002200                                            "37" "39" "41" "42"
002300                                            "43" "44" "46" "47"
002400                                            "48" "49".
002500         88  FILE-TIME-OUT            VALUE "91".
002600     05      REC-STAT REDEFINES FILE-STATUS.
002700         10  REC-STAT-1          PIC  X(01).
002800         10  REC-STAT-2          PIC  X(01).
002900             88 FILE-EOF             VALUE "10".
003000             88 FILE-INVALID         VALUE "21".
003100             88 FILE-PERMERR         VALUE "30" "34" "35".
003200             88 FILE-LOGICERR        VALUE "41" "42" "43" "44".
003300             88 FILE-NONAME          VALUE "37".
003400             88 FILE-IMPLERR         VALUE "46" "47" "48" "49".
003500     05      MSG-STATUS          PIC  X(01).
003600         88  MSG-OK                  VALUE "0".
003700         88  MSG-EOF                 VALUE "1".
003800     05      PRG-STATUS          PIC  X(01).
003900         88  PRG-OK                  VALUE "0".
004000         88  PRG-NOK                 VALUE "1".
004100         88  PRG-ENDE                VALUE "8".
004200         88  PRG-ABBRUCH             VALUE "9".
004300     05      FILLER              PIC  X(04).
