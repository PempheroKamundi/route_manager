000100*****************************************************************
000200* Copy-Modul   :: HOSSUMC
000300* Inhalt       :: Satzbild Tourzusammenfassung (SUMOUT) und die
000400*                 editierten Druckfelder (SRP-) fuer den Bericht
000500*                 SUMMARY-RPT.
000600* Praefix      :: SUM- (Satz) / SRP- (Druck)
000700*-----------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar
000900*-------|----------|-----|----------------------------------
001000*A.00.00|2019-07-21| kl  | Neuerstellung, Auftrag SSFHOS-19
001100*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfelder bereits
001200*                  |     | achtstellig, keine Aenderung
001300*****************************************************************
001400 01          SUM-ZUSAMMENFASSUNG-SATZ.
001500     05      SUM-TRIP-ID         PIC  X(08).
001600     05      SUM-TOTAL-MILES     PIC  S9(06)V99.
001700     05      SUM-TOTAL-HOURS     PIC  S9(04)V99.
001800     05      SUM-START-DATE      PIC  9(08).
001900     05      SUM-START-MIN       PIC  9(04).
002000     05      SUM-END-DATE        PIC  9(08).
002100     05      SUM-END-MIN         PIC  9(04).
002200     05      SUM-SEGMENT-COUNT   PIC  9(04).
002300     05      FILLER              PIC  X(04).
002400*-------------------------------------------------------------*
002500* Editierte Druckfelder fuer SUMMARY-RPT
002600*-------------------------------------------------------------*
002700 01          SRP-DRUCKFELDER.
002800     05      SRP-TOTAL-MILES-ED  PIC  Z(05)9.99.
002900     05      SRP-TOTAL-HOURS-ED  PIC  Z(03)9.99.
003000     05      FILLER              PIC  X(04).
