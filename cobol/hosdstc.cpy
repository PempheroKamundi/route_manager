000100*****************************************************************
000200* Copy-Modul   :: HOSDSTC
000300* Inhalt       :: Fahrerstatus-Struktur - gleitendes 8-Tage-
000400*                 Zeitfenster, Tagesakkumulatoren, 14-Std.-
000500*                 Dienstfenster und Tank/Pausen-Schalter. Wird
000600*                 per LINKAGE SECTION zwischen HOSMAIN0, HOSSTA0M,
000700*                 HOSSEG0M und HOSACT0M durchgereicht.
000800* Praefix      :: DST-
000900*-----------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------
001200*A.00.00|2019-08-05| msk | Neuerstellung, Auftrag SSFHOS-20
001300*A.00.01|2019-09-16| lor | DST-WINDOW-TBL REDEFINES ergaenzt
001400*                  |     | fuer indexierten Schiebezugriff
001500*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfelder bereits
001600*                  |     | achtstellig, keine Aenderung
001700*A.01.01|2023-04-14| kl  | Auftrag SSFHOS-38: Offduty-Akku
001800*****************************************************************
001900 01          DST-FAHRERSTATUS.
002000     05      DST-WINDOW.
002100         10  DST-WIN-1           PIC  S9(03)V99 COMP.
002200         10  DST-WIN-2           PIC  S9(03)V99 COMP.
002300         10  DST-WIN-3           PIC  S9(03)V99 COMP.
002400         10  DST-WIN-4           PIC  S9(03)V99 COMP.
002500         10  DST-WIN-5           PIC  S9(03)V99 COMP.
002600         10  DST-WIN-6           PIC  S9(03)V99 COMP.
002700         10  DST-WIN-7           PIC  S9(03)V99 COMP.
002800         10  DST-WIN-8           PIC  S9(03)V99 COMP.
002900     05      DST-WINDOW-TBL REDEFINES DST-WINDOW.
003000         10  DST-WIN-SLOT        PIC  S9(03)V99 COMP
003100                                 OCCURS 8 TIMES.
003200     05      DST-TODAY-DRIVE-HRS PIC  S9(03)V99 COMP.
003300     05      DST-TODAY-DUTY-HRS  PIC  S9(03)V99 COMP.
003400     05      DST-BREAK-ACCUM-HRS PIC  S9(03)V99 COMP.
003500     05      DST-OFFDUTY-HRS     PIC  S9(03)V99 COMP.
003600     05      DST-MILES-SINCE-REF PIC  S9(05)V99 COMP.
003700     05      DST-BREAK-TAKEN-SW  PIC  X(01).
003800         88  DST-BREAK-TAKEN         VALUE "Y".
003900         88  DST-BREAK-NOT-TAKEN     VALUE "N".
004000     05      DST-FIRST-CHECK-SW  PIC  X(01).
004100         88  DST-FIRST-CHECK-DONE    VALUE "Y".
004200         88  DST-FIRST-CHECK-PEND    VALUE "N".
004300     05      DST-LAST-CHECK-DATE PIC  9(08).
004400     05      DST-WINDOW-OPEN-SW  PIC  X(01).
004500         88  DST-WINDOW-IS-OPEN      VALUE "Y".
004600         88  DST-WINDOW-IS-CLOSED    VALUE "N".
004700     05      DST-WINDOW-OPEN-DATE    PIC  9(08).
004800     05      DST-WINDOW-OPEN-MIN     PIC  9(04).
004900     05      FILLER              PIC  X(06).
