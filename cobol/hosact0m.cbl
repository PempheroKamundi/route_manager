000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    HOSACT0M.
001300 AUTHOR.        H. LORENTZ.
001400 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001500 DATE-WRITTEN.  1988-03-01.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2023-04-18
002100* Letzte Version   :: A.03.02
002200* Kurzbeschreibung :: Taetigkeitsplaner. Stellt einen Abholungs-
002300*                     oder Ablieferungsabschnitt (1 Std. ON-DUTY)
002400*                     ein und prueft vorab, ob dadurch das 14-
002500*                     Std.-Dienstfenster oder die 70-Std.-Woche
002600*                     ueberschritten wuerde; ist dies der Fall,
002700*                     wird zuerst eine Pflichtruhe eingestellt.
002800* Auftrag          :: SSFHOS-14 SSFHOS-22
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1988-03-01| lor | Neuerstellung
003400*A.01.00|1988-05-17| lor | Pruefung 14-Std.-Fenster vor Abholung
003500*A.02.00|1991-03-04| bgr | Pruefung 70-Std.-Woche ergaenzt
003600*A.02.01|1998-09-14| msk | Jahr-2000: Datumsfelder 4-stellig
003700*                  |     | geprueft, keine Strukturaenderung
003800*A.02.02|1999-02-02| msk | Jahr-2000-Nachtest bestanden
003900*A.03.00|1999-09-20| kl  | Auftrag SSFHOS-22: Restzeit-Meldung
004000*                  |     | an Aufrufer bei ausgeloester Ruhe
004100*A.03.01|1999-12-20| lor | LINK-ACT-STATE analog HOSSEG0M getr.
004200*                  |     | vom Datensatz gefuehrt
004210*A.03.02|2023-04-18| rfk | Auftrag SSFHOS-42: LAT-STATUS/LAT-
004220*                  |     | LOCATION jetzt in B110/B120 statt
004230*                  |     | pauschal in U100 gesetzt; REST-10HR
004240*                  |     | vor Taetigkeit liefert jetzt "F "
004250*                  |     | und Standort "10 hr rest period"
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     SWITCH-15 IS ANZEIGE-VERSION
004900         ON STATUS IS SHOW-VERSION
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_!$%&/=*+".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*-------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*-------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-ANZ              PIC S9(04) COMP.
006700
006800     05      C4-X.
006900      10                         PIC X VALUE LOW-VALUE.
007000      10     C4-X2               PIC X.
007100     05      C4-NUM REDEFINES C4-X
007200                                 PIC S9(04) COMP.
007300
007400*-------------------------------------------------------------*
007500* Display-Felder: Praefix D
007600*-------------------------------------------------------------*
007700 01          DISPLAY-FELDER.
007800     05      D-NUM4              PIC -9(04).
007850     05      FILLER              PIC  X(01).
007900
008000*-------------------------------------------------------------*
008100* Felder mit konstantem Inhalt: Praefix K
008200*-------------------------------------------------------------*
008300 01          KONSTANTE-FELDER.
008400     05      K-MODUL             PIC X(08) VALUE "HOSACT0M".
008450     05      FILLER              PIC  X(01).
008500
008600     COPY    HOSRULC.
008700
008800*-------------------------------------------------------------*
008900* Conditional-Felder
009000*-------------------------------------------------------------*
009100     COPY    HOSERRC.
009200
009300*-------------------------------------------------------------*
009400* weitere Arbeitsfelder: Praefix W
009500*-------------------------------------------------------------*
009600 01          WORK-FELDER.
009700     05      W-WIN-TOTAL         PIC  S9(04)V99 COMP.
009800     05      W-CYCLE-TOTAL       PIC  S9(04)V99 COMP.
009900     05      W-SEQ               PIC  9(04) COMP.
009950     05      W-CUR-DATE          PIC  9(08).
009960     05      W-CUR-DATE-GRP REDEFINES W-CUR-DATE.
009970         10  W-CUR-DATE-YYYY     PIC  9(04).
009980         10  W-CUR-DATE-MM       PIC  9(02).
009990         10  W-CUR-DATE-DD       PIC  9(02).
009995     05      FILLER              PIC  X(01).
009997     05      W-CUR-MIN           PIC  9(04).
009998     05      W-CUR-MIN-GRP REDEFINES W-CUR-MIN.
009999         10  W-CUR-MIN-HH        PIC  9(02).
010000         10  W-CUR-MIN-MM        PIC  9(02).
010100*-------------------------------------------------------------*
010200* Parameter-Uebergabe an HOSSTA0M - Praefix LINK
010300*-------------------------------------------------------------*
010400 01          LINK-STA-REC.
010500     05      LINK-STA-HDR.
010600         10  LINK-STA-OP         PIC  X(06).
010700         10  LINK-STA-RC         PIC  S9(04) COMP.
010800     05      LINK-STA-DATA.
010900         10  LINK-STA-DATE       PIC  9(08).
011000         10  LINK-STA-MIN        PIC  9(04).
011100         10  LINK-STA-DUR-HRS    PIC  S9(03)V99.
011200         10  LINK-STA-AVAIL-HRS  PIC  S9(03)V99.
011300         10  LINK-STA-ELAPSD-HRS PIC  S9(03)V99.
011400         10  LINK-STA-CYCLE-USED PIC  S9(03)V99.
011500         10  LINK-STA-OUT-DATE   PIC  9(08).
011600         10  LINK-STA-OUT-MIN    PIC  9(04).
011700         10  LINK-STA-FLAG       PIC  X(01).
011800             88 LINK-STA-FLAG-YES    VALUE "Y".
011900             88 LINK-STA-FLAG-NO     VALUE "N".
012000         10  FILLER              PIC  X(04).
012100
012200*-------------------------------------------------------------*
012300* Parameter-Uebergabe - Praefix LINK (eigene Schnittstelle)
012400*-------------------------------------------------------------*
012500 LINKAGE SECTION.
012600 01          LINK-ACT-REC.
012700     05      LINK-ACT-HDR.
012800         10  LINK-ACT-RC         PIC  S9(04) COMP.
012900     05      LINK-ACT-IN.
013000         10  LINK-ACT-KIND       PIC  X(01).
013100             88 LINK-ACT-PICKUP      VALUE "P".
013200             88 LINK-ACT-DROPOFF     VALUE "D".
013300         10  LINK-ACT-CUR-DATE   PIC  9(08).
013400         10  LINK-ACT-CUR-MIN    PIC  9(04).
013500         10  LINK-ACT-SEQ-START  PIC  9(04) COMP.
013600     05      LINK-ACT-OUT.
013700         10  LINK-ACT-END-DATE   PIC  9(08).
013800         10  LINK-ACT-END-MIN    PIC  9(04).
013900         10  LINK-ACT-SEQ-NEXT   PIC  9(04) COMP.
014000         10  LINK-ACT-COUNT      PIC  9(04) COMP.
014100         10  LINK-ACT-RESET-SW   PIC  X(01).
014200             88 LINK-ACT-RESET-DONE  VALUE "Y".
014300             88 LINK-ACT-NO-RESET    VALUE "N".
014350         10  FILLER              PIC  X(04).
014400
014500 01          LINK-ACT-STATE.
014600             COPY HOSDSTC.
014700
014800 01          LINK-ACT-TABLE.
014900     05      LAT-ENTRY OCCURS 1 TO 10 TIMES
015000                        DEPENDING ON LINK-ACT-COUNT
015100                        INDEXED BY ACT-IX.
015200         10  LAT-SEQ             PIC  9(04).
015300         10  LAT-TYPE            PIC  X(20).
015400         10  LAT-START-DATE      PIC  9(08).
015500         10  LAT-START-MIN       PIC  9(04).
015600         10  LAT-END-DATE        PIC  9(08).
015700         10  LAT-END-MIN         PIC  9(04).
015800         10  LAT-DURATION-HRS    PIC  S9(03)V99.
015900         10  LAT-DISTANCE-MI     PIC  S9(05)V99.
016000         10  LAT-LOCATION        PIC  X(30).
016100         10  LAT-STATUS          PIC  X(02).
016150         10  FILLER              PIC  X(04).
016200
016300 PROCEDURE DIVISION USING LINK-ACT-REC
016400                          LINK-ACT-STATE
016500                          LINK-ACT-TABLE.
016600
016700******************************************************************
016800* Steuerungs-Section
016900******************************************************************
017000 A100-STEUERUNG SECTION.
017100 A100-00.
017200     IF  SHOW-VERSION
017300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017400         GOBACK
017500     END-IF
017600
017700     MOVE ZERO  TO LINK-ACT-RC LINK-ACT-COUNT
017800     SET LINK-ACT-NO-RESET TO TRUE
017900     PERFORM B100-VERARBEITUNG
018000     GOBACK
018100     .
018200 A100-99.
018300     EXIT.
018400
018500******************************************************************
018600* Verarbeitung - ggf. Pflichtruhe vorschalten, dann 1 Std.
018700* Abholung/Ablieferung als ON-DUTY-Abschnitt einstellen
018800******************************************************************
018900 B100-VERARBEITUNG SECTION.
019000 B100-00.
019050     MOVE LINK-ACT-CUR-DATE  TO W-CUR-DATE
019060     MOVE LINK-ACT-CUR-MIN   TO W-CUR-MIN
019100     MOVE LINK-ACT-CUR-DATE  TO LINK-STA-DATE
019200     MOVE LINK-ACT-CUR-MIN   TO LINK-STA-MIN
019300     MOVE "DAYCHK"           TO LINK-STA-OP
019400     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
019500
019600     MOVE "OPENWN"           TO LINK-STA-OP
019700     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
019800
019900     MOVE "ELAPSD"           TO LINK-STA-OP
020000     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
020100     ADD  K-ACTIVITY-HRS  LINK-STA-ELAPSD-HRS GIVING W-WIN-TOTAL
020200
020300     COMPUTE W-CYCLE-TOTAL =
020400             LINK-STA-CYCLE-USED + K-ACTIVITY-HRS
020500
020600     IF  W-WIN-TOTAL   > K-MAX-DUTY-HRS
020700     OR  W-CYCLE-TOTAL > K-MAX-CYCLE-HRS
020800         PERFORM B110-EMIT-REST10 THRU B110-99
020900     END-IF
021000
021100     PERFORM B120-EMIT-ACTIVITY THRU B120-99
021200
021300     MOVE LINK-ACT-CUR-DATE  TO LINK-ACT-END-DATE
021400     MOVE LINK-ACT-CUR-MIN   TO LINK-ACT-END-MIN
021500     MOVE LINK-ACT-SEQ-START TO LINK-ACT-SEQ-NEXT
021600     .
021700 B100-99.
021800     EXIT.
021900
022000******************************************************************
022100* Pflichtruhe vorschalten, wenn Fenster oder Woche durch die
022200* Taetigkeit ueberschritten wuerde
022250* rfk 2023-04-18 SSFHOS-42 - Status/Standort jetzt hier gesetzt
022300******************************************************************
022400 B110-EMIT-REST10 SECTION.
022500 B110-00.
022600     MOVE LINK-ACT-CUR-DATE  TO LINK-STA-DATE
022700     MOVE LINK-ACT-CUR-MIN   TO LINK-STA-MIN
022800     MOVE "APLY10"           TO LINK-STA-OP
022900     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
023000
023100     MOVE "REST-10HR"        TO LAT-TYPE(ACT-IX)
023200     MOVE K-REST-HRS         TO LAT-DURATION-HRS(ACT-IX)
023250     MOVE "10 hr rest period" TO LAT-LOCATION(ACT-IX)
023260     MOVE "F "               TO LAT-STATUS(ACT-IX)
023300     PERFORM U100-EMIT-ENTRY THRU U100-99
023400
023500     SET LINK-ACT-RESET-DONE TO TRUE
023600     .
023700 B110-99.
023800     EXIT.
023900
024000******************************************************************
024100* Abholungs-/Ablieferungsabschnitt (1 Std. ON-DUTY) einstellen
024150* rfk 2023-04-18 SSFHOS-42 - Status/Standort jetzt hier gesetzt
024200******************************************************************
024300 B120-EMIT-ACTIVITY SECTION.
024400 B120-00.
024500     MOVE LINK-ACT-CUR-DATE  TO LINK-STA-DATE
024600     MOVE LINK-ACT-CUR-MIN   TO LINK-STA-MIN
024700     MOVE K-ACTIVITY-HRS     TO LINK-STA-DUR-HRS
024800     MOVE "ADDDTY"           TO LINK-STA-OP
024900     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
025000
025100     IF  LINK-ACT-PICKUP
025200         MOVE "PICKUP"       TO LAT-TYPE(ACT-IX)
025300     ELSE
025400         MOVE "DROP-OFF"     TO LAT-TYPE(ACT-IX)
025500     END-IF
025600     MOVE K-ACTIVITY-HRS     TO LAT-DURATION-HRS(ACT-IX)
025650     MOVE SPACES             TO LAT-LOCATION(ACT-IX)
025660     MOVE "N "               TO LAT-STATUS(ACT-IX)
025700     PERFORM U100-EMIT-ENTRY THRU U100-99
025800     .
025900 B120-99.
026000     EXIT.
026100
026200******************************************************************
026300* Tabelleneintrag abschliessen: Sequenznummer, Start-/Endzeit-
026400* punkt eintragen, Zeiger fortschreiben
026450* rfk 2023-04-18 SSFHOS-42 - LAT-STATUS/LAT-LOCATION nicht mehr
026460*                 hier pauschal gesetzt, siehe aufrufende Sektion
026500******************************************************************
026600 U100-EMIT-ENTRY SECTION.
026700 U100-00.
026800     ADD 1 TO LINK-ACT-SEQ-START
026900     ADD 1 TO LINK-ACT-COUNT
027000     SET  ACT-IX TO LINK-ACT-COUNT
027100
027200     MOVE LINK-ACT-SEQ-START TO LAT-SEQ(ACT-IX)
027300     MOVE LINK-ACT-CUR-DATE  TO LAT-START-DATE(ACT-IX)
027400     MOVE LINK-ACT-CUR-MIN   TO LAT-START-MIN(ACT-IX)
027500
027600     MOVE LINK-ACT-CUR-DATE  TO LINK-STA-DATE
027700     MOVE LINK-ACT-CUR-MIN   TO LINK-STA-MIN
027800     MOVE LAT-DURATION-HRS(ACT-IX) TO LINK-STA-DUR-HRS
027900     MOVE "ADDMIN"           TO LINK-STA-OP
028000     CALL "HOSSTA0M" USING LINK-STA-REC LINK-ACT-STATE
028100
028200     MOVE LINK-STA-OUT-DATE  TO LINK-ACT-CUR-DATE
028300                               LAT-END-DATE(ACT-IX)
028400     MOVE LINK-STA-OUT-MIN   TO LINK-ACT-CUR-MIN
028500                               LAT-END-MIN(ACT-IX)
028800     .
028900 U100-99.
029000     EXIT.
