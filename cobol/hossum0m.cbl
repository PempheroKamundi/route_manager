000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    HOSSUM0M.
001200 AUTHOR.        B. GRAUER.
001300 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001400 DATE-WRITTEN.  1988-04-11.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2020-06-22
002000* Letzte Version   :: A.02.01
002100* Kurzbeschreibung :: Tourzusammenfassung. Liest die kompl.
002200*                     Streckentabelle einer Tour (Beinstrecke 1
002300*                     und 2) und akkumuliert Gesamtmeilen,
002400*                     Gesamtstunden und Abschnittsanzahl zu
002500*                     einem SUM-ZUSAMMENFASSUNG-SATZ.
002600* Auftrag          :: SSFHOS-14
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1988-04-11| bgr | Neuerstellung
003200*A.01.00|1991-03-04| bgr | Gesamtstunden um Reset-/Pausenzeiten
003300*                  |     | der Tabelle ergaenzt (vorher nur Fahrt)
003400*A.01.01|1998-09-14| msk | Jahr-2000: Datumsfelder 4-stellig
003500*                  |     | geprueft, keine Strukturaenderung
003600*A.01.02|1999-02-02| msk | Jahr-2000-Nachtest bestanden
003700*A.02.00|1999-09-03| kl  | Auftrag SSFHOS-31: REFUEL-BREAK-
003800*                  |     | Abschnitt in Gesamtstunden beruecks.
003900*A.02.01|2020-06-22| msk | Druckfelder SRP- nach HOSSUMC verlagert
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     SWITCH-15 IS ANZEIGE-VERSION
004600         ON STATUS IS SHOW-VERSION
004700     CLASS ALPHNUM IS "0123456789"
004800                      "abcdefghijklmnopqrstuvwxyz"
004900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005000                      " .,;-_!$%&/=*+".
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*-------------------------------------------------------------*
006000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006100*-------------------------------------------------------------*
006200 01          COMP-FELDER.
006300     05      C4-ANZ              PIC S9(04) COMP.
006400     05      C4-I1               PIC S9(04) COMP.
006500
006600     05      C4-X.
006700      10                         PIC X VALUE LOW-VALUE.
006800      10     C4-X2               PIC X.
006900     05      C4-NUM REDEFINES C4-X
007000                                 PIC S9(04) COMP.
007100
007200*-------------------------------------------------------------*
007300* Display-Felder: Praefix D
007400*-------------------------------------------------------------*
007500 01          DISPLAY-FELDER.
007600     05      D-NUM4              PIC -9(04).
007650     05      FILLER              PIC  X(01).
007700
007800*-------------------------------------------------------------*
007900* Felder mit konstantem Inhalt: Praefix K
008000*-------------------------------------------------------------*
008100 01          KONSTANTE-FELDER.
008200     05      K-MODUL             PIC X(08) VALUE "HOSSUM0M".
008250     05      FILLER              PIC  X(01).
008300
008400*-------------------------------------------------------------*
008500* Conditional-Felder
008600*-------------------------------------------------------------*
008700     COPY    HOSERRC.
008800
008900*-------------------------------------------------------------*
009000* weitere Arbeitsfelder: Praefix W
009100*-------------------------------------------------------------*
009200 01          WORK-FELDER.
009300     05      W-MILES-ACCUM       PIC  S9(06)V99 COMP.
009400     05      W-HOURS-ACCUM       PIC  S9(04)V99 COMP.
009430     05      FILLER              PIC  X(01).
009500
009600*-------------------------------------------------------------*
009700* Parameter-Uebergabe - Praefix LINK
009800*-------------------------------------------------------------*
009900 LINKAGE SECTION.
010000 01          LINK-SUM-REC.
010100     05      LINK-SUM-HDR.
010200         10  LINK-SUM-RC         PIC  S9(04) COMP.
010300     05      LINK-SUM-IN.
010400         10  LINK-SUM-TRIP-ID    PIC  X(08).
010500         10  LINK-SUM-START-DATE PIC  9(08).
010550         10  LINK-SUM-START-GRP REDEFINES LINK-SUM-START-DATE.
010560             15  LINK-SUM-START-YYYY PIC 9(04).
010570             15  LINK-SUM-START-MM   PIC 9(02).
010580             15  LINK-SUM-START-DD   PIC 9(02).
010600         10  LINK-SUM-START-MIN  PIC  9(04).
010700         10  LINK-SUM-END-DATE   PIC  9(08).
010750         10  LINK-SUM-END-GRP REDEFINES LINK-SUM-END-DATE.
010760             15  LINK-SUM-END-YYYY   PIC 9(04).
010770             15  LINK-SUM-END-MM     PIC 9(02).
010780             15  LINK-SUM-END-DD     PIC 9(02).
010800         10  LINK-SUM-END-MIN    PIC  9(04).
010900         10  LINK-SUM-SEG-COUNT  PIC  9(04) COMP.
011000
011100     COPY    HOSSUMC.
011200
011300 01          LINK-SUM-TABLE.
011400     05      LSM-ENTRY OCCURS 1 TO 70 TIMES
011500                        DEPENDING ON LINK-SUM-SEG-COUNT
011600                        INDEXED BY SUM-IX.
011700         10  LSM-SEQ             PIC  9(04).
011800         10  LSM-TYPE            PIC  X(20).
011900         10  LSM-START-DATE      PIC  9(08).
012000         10  LSM-START-MIN       PIC  9(04).
012100         10  LSM-END-DATE        PIC  9(08).
012200         10  LSM-END-MIN         PIC  9(04).
012300         10  LSM-DURATION-HRS    PIC  S9(03)V99.
012400         10  LSM-DISTANCE-MI     PIC  S9(05)V99.
012500         10  LSM-LOCATION        PIC  X(30).
012600         10  LSM-STATUS          PIC  X(02).
012650         10  FILLER              PIC  X(04).
012700
012800 PROCEDURE DIVISION USING LINK-SUM-REC
012900                          SUM-ZUSAMMENFASSUNG-SATZ
013000                          SRP-DRUCKFELDER
013100                          LINK-SUM-TABLE.
013200
013300******************************************************************
013400* Steuerungs-Section
013500******************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF  SHOW-VERSION
013900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014000         GOBACK
014100     END-IF
014200
014300     MOVE ZERO TO LINK-SUM-RC
014400     PERFORM C000-INIT
014500     PERFORM B100-VERARBEITUNG
014600     PERFORM B900-ABSCHLUSS
014700     GOBACK
014800     .
014900 A100-99.
015000     EXIT.
015100
015200******************************************************************
015300* Initialisierung der Akkumulatoren
015400******************************************************************
015500 C000-INIT SECTION.
015600 C000-00.
015700     MOVE ZERO  TO W-MILES-ACCUM
015800     MOVE ZERO  TO W-HOURS-ACCUM
015900     MOVE ZERO  TO C4-I1
016000     .
016100 C000-99.
016200     EXIT.
016300
016400******************************************************************
016500* Verarbeitung - einmaliger Durchlauf durch die Streckentabelle,
016600* Meilen und Stunden je Eintrag aufsummieren
016700******************************************************************
016800 B100-VERARBEITUNG SECTION.
016900 B100-00.
017000     PERFORM B110-ACCUM-ENTRY THRU B110-99
017100        VARYING C4-I1 FROM 1 BY 1
017200          UNTIL C4-I1 > LINK-SUM-SEG-COUNT
017300     .
017400 B100-99.
017500     EXIT.
017600
017700******************************************************************
017800* B110 - einen Tabelleneintrag in die Akkumulatoren uebernehmen
017900******************************************************************
018000 B110-ACCUM-ENTRY SECTION.
018100 B110-00.
018200     SET  SUM-IX TO C4-I1
018300     ADD  LSM-DISTANCE-MI(SUM-IX)  TO W-MILES-ACCUM
018400     ADD  LSM-DURATION-HRS(SUM-IX) TO W-HOURS-ACCUM
018500     .
018600 B110-99.
018700     EXIT.
018800
018900******************************************************************
019000* Abschluss - Ergebnisfelder der SUM-ZUSAMMENFASSUNG-SATZ fuellen
019100******************************************************************
019200 B900-ABSCHLUSS SECTION.
019300 B900-00.
019400     MOVE LINK-SUM-TRIP-ID    TO SUM-TRIP-ID
019500     MOVE W-MILES-ACCUM       TO SUM-TOTAL-MILES
019600     MOVE W-HOURS-ACCUM       TO SUM-TOTAL-HOURS
019700     MOVE LINK-SUM-START-DATE TO SUM-START-DATE
019800     MOVE LINK-SUM-START-MIN  TO SUM-START-MIN
019900     MOVE LINK-SUM-END-DATE   TO SUM-END-DATE
020000     MOVE LINK-SUM-END-MIN    TO SUM-END-MIN
020100     MOVE LINK-SUM-SEG-COUNT  TO SUM-SEGMENT-COUNT
020200
020300     MOVE W-MILES-ACCUM       TO SRP-TOTAL-MILES-ED
020400     MOVE W-HOURS-ACCUM       TO SRP-TOTAL-HOURS-ED
020500     .
020600 B900-99.
020700     EXIT.
