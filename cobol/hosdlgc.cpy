000100*****************************************************************
000200* Copy-Modul   :: HOSDLGC
000300* Inhalt       :: Satzbild Tagesprotokoll (DLOGOUT) - ein Kopf-
000400*                 satz je Tag (DLG-REC-TYPE = "H") gefolgt von
000500*                 bis zu 40 Eintragssaetzen (DLG-REC-TYPE = "E"),
000600*                 beide ueber DLG-ENTRY-AREA auf dasselbe Feld-
000700*                 bild REDEFINES.
000800* Praefix      :: DLG- (Kopf) / DLE- (Eintrag)
000900*-----------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar
001100*-------|----------|-----|----------------------------------
001200*A.00.00|2019-06-03| lor | Neuerstellung, Auftrag SSFHOS-17
001300*A.00.01|2019-07-21| kl  | DLE-STATUS 88-Stufen ergaenzt
001400*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfeld bereits
001500*                  |     | achtstellig, keine Aenderung
001600*****************************************************************
001700 01          DLG-PROTOKOLL-SATZ.
001800     05      DLG-REC-TYPE        PIC  X(01).
001900         88  DLG-IS-HEADER           VALUE "H".
002000         88  DLG-IS-ENTRY            VALUE "E".
002100     05      DLG-HEADER-AREA.
002200         10  DLG-TRIP-ID         PIC  X(08).
002300         10  DLG-DATE            PIC  9(08).
002400         10  DLG-TOTAL-MILES     PIC  S9(05)V99.
002500         10  DLG-ENTRY-COUNT     PIC  9(02).
002600         10  FILLER              PIC  X(38).
002700     05      DLG-ENTRY-AREA REDEFINES DLG-HEADER-AREA.
002800         10  DLE-TRIP-ID         PIC  X(08).
002900         10  DLE-DATE            PIC  9(08).
003000         10  DLE-STATUS          PIC  X(02).
003100             88 DLE-ST-DRIVING       VALUE "D ".
003200             88 DLE-ST-ONDUTY        VALUE "N ".
003300             88 DLE-ST-OFFDUTY       VALUE "F ".
003400             88 DLE-ST-SLEEPER       VALUE "S ".
003500         10  DLE-START-HH        PIC  9(02).
003600         10  DLE-START-MM        PIC  9(02).
003700         10  DLE-END-HH          PIC  9(02).
003800         10  DLE-END-MM          PIC  9(02).
003900         10  DLE-LOCATION        PIC  X(30).
004000         10  FILLER              PIC  X(07).
