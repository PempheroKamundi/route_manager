000100*****************************************************************
000200* Copy-Modul   :: HOSSEGC
000300* Inhalt       :: Satzbild Streckenabschnitt (SEGOUT) - ein
000400*                 Datensatz je Fahr-, Ruhe-, Pausen-, Tank- oder
000500*                 Aktivitaetsabschnitt einer geplanten Tour.
000600*                 SEG-START-NUM / SEG-END-NUM sind numerische
000700*                 Sichten der Datum/Minute-Gruppen, damit zwei
000800*                 Zeitpunkte ueber Tagesgrenzen hinweg in einem
000900*                 COMPUTE verglichen werden koennen.
001000* Praefix      :: SEG-
001100*-----------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar
001300*-------|----------|-----|----------------------------------
001400*A.00.00|2019-03-04| lor | Neuerstellung, Auftrag SSFHOS-14
001500*A.00.01|2019-05-19| kl  | SEG-STATUS 88-Stufen ergaenzt
001600*A.01.00|2020-06-22| msk | Y2K-Nachfolge: Datumsfelder bereits
001700*                  |     | achtstellig, keine Aenderung
001800*A.01.01|2022-11-02| lor | Auftrag SSFHOS-31: REFUEL-BREAK Typ
001900*****************************************************************
002000 01          SEG-STRECKEN-SATZ.
002100     05      SEG-TRIP-ID         PIC  X(08).
002200     05      SEG-SEQ             PIC  9(04).
002300     05      SEG-TYPE            PIC  X(20).
002400         88  SEG-TY-DRIVE-PICKUP     VALUE "DRIVE-TO-PICKUP     ".
002500         88  SEG-TY-DRIVE-DROPOFF    VALUE "DRIVE-TO-DROPOFF    ".
002600         88  SEG-TY-PICKUP           VALUE "PICKUP              ".
002700         88  SEG-TY-DROPOFF          VALUE "DROP-OFF            ".
002800         88  SEG-TY-BREAK30          VALUE "BREAK-30MIN         ".
002900         88  SEG-TY-REST10           VALUE "REST-10HR           ".
003000         88  SEG-TY-RESET34          VALUE "RESET-34HR          ".
003100         88  SEG-TY-REFUEL           VALUE "REFUEL              ".
003200         88  SEG-TY-REFUEL-BREAK     VALUE "REFUEL-BREAK        ".
003300     05      SEG-START-GRP.
003400         10  SEG-START-DATE      PIC  9(08).
003500         10  SEG-START-MIN       PIC  9(04).
003600     05      SEG-START-NUM REDEFINES SEG-START-GRP
003700                                 PIC  9(12).
003800     05      SEG-END-GRP.
003900         10  SEG-END-DATE        PIC  9(08).
004000         10  SEG-END-MIN         PIC  9(04).
004100     05      SEG-END-NUM   REDEFINES SEG-END-GRP
004200                                 PIC  9(12).
004300     05      SEG-DURATION-HRS    PIC  S9(03)V99.
004400     05      SEG-DISTANCE-MI     PIC  S9(05)V99.
004500     05      SEG-LOCATION        PIC  X(30).
004600     05      SEG-STATUS          PIC  X(02).
004700         88  SEG-ST-DRIVING          VALUE "D ".
004800         88  SEG-ST-ONDUTY           VALUE "N ".
004900         88  SEG-ST-OFFDUTY          VALUE "F ".
005000         88  SEG-ST-SLEEPER          VALUE "S ".
005100     05      FILLER              PIC  X(04).
