000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =WSYS022
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    HOSMAIN0.
001300 AUTHOR.        R. KLEEMANN.
001400 INSTALLATION.  ACKERMANN TRUCKING SYSTEMS - RECHENZENTRUM.
001500 DATE-WRITTEN.  1987-11-30.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2023-05-09
002100* Letzte Version   :: A.05.04
002200* Kurzbeschreibung :: Routenplaner-Treiber (Batch-Hauptlauf).
002300*                     Liest je Tourauftrag (TRIPIN) zwei Bein-
002400*                     strecken, laesst sie ueber HOSSTA0M /
002500*                     HOSSEG0M / HOSACT0M in Streckenabschnitte
002600*                     aufloesen, schreibt die Abschnitte nach
002700*                     SEGOUT, laesst ueber HOSSUM0M die Tour-
002800*                     zusammenfassung (SUMOUT) und ueber HOSLOG0M
002900*                     die Tagesprotokolle (DLOGOUT) erstellen und
003000*                     druckt den Bericht SUMMARY-RPT.
003100* Auftrag          :: SSFHOS-14 SSFHOS-17 SSFHOS-19 SSFHOS-22
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1987-11-30| kl  | Neuerstellung
003700*A.01.00|1988-02-09| lor | Aufruf HOSSEG0M je Beinstrecke ergaenzt
003800*A.02.00|1988-03-01| lor | Aufruf HOSACT0M fuer Abholung/Ablief.
003900*A.03.00|1988-06-20| kl  | Aufruf HOSLOG0M, Datei DLOGOUT ergaenzt
004000*A.03.01|1991-03-04| bgr | Fehlerbehandlung bei Datei-Oeffnen
004100*                  |     | vereinheitlicht (Z999-ERRLOG)
004200*A.04.00|1998-09-14| msk | Jahr-2000: Datumsfelder 4-stellig
004300*                  |     | geprueft, keine Strukturaenderung
004400*A.04.01|1999-02-02| msk | Jahr-2000-Nachtest bestanden
004500*A.05.00|1999-09-03| kl  | Auftrag SSFHOS-31: kombinierter
004600*                  |     | REFUEL-BREAK-Abschnitt durchgereicht
004700*A.05.01|1999-12-20| lor | Seitenumbruch SUMMARY-RPT ergaenzt
004800*A.05.02|2020-06-22| msk | Y2K-Nachfolge: keine Strukturaenderung
004810*A.05.03|2023-04-18| rfk | Auftrag SSFHOS-42: LINK-SEG-LEG-TYPE
004820*                  |     | wird in C200/C400 gesetzt, damit
004830*                  |     | HOSSEG0M Beinstrecke 2 als DRIVE-TO-
004840*                  |     | DROPOFF statt DRIVE-TO-PICKUP liefert
004850*A.05.04|2023-05-09| rfk | Auftrag SSFHOS-45: Laufsummen (Touren/
004860*                  |     | Abschnitte/Tage/Meilen/Stunden) werden
004870*                  |     | jetzt akkumuliert und als Fusszeilen
004880*                  |     | ueber B095-PRINT-FOOT auf SUMMARY-RPT
004890*                  |     | ausgegeben
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     C01     IS TOP-OF-FORM
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT   TRIPIN       ASSIGN TO TRIPIN.
006500     SELECT   SEGOUT       ASSIGN TO SEGOUT.
006600     SELECT   DLOGOUT      ASSIGN TO DLOGOUT.
006700     SELECT   SUMOUT       ASSIGN TO SUMOUT.
006800     SELECT   SUMRPT       ASSIGN TO SUMRPT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TRIPIN
007300     LABEL RECORD IS STANDARD.
007400     COPY    HOSTRQC.
007500
007600 FD  SEGOUT
007700     LABEL RECORD IS STANDARD.
007800     COPY    HOSSEGC.
007900
008000 FD  DLOGOUT
008100     LABEL RECORD IS STANDARD.
008200     COPY    HOSDLGC.
008300
008400 FD  SUMOUT
008500     LABEL RECORD IS STANDARD.
008600 01  FD-SUMOUT-REC               PIC X(54).
008700
008800 FD  SUMRPT
008900     LABEL RECORD IS STANDARD.
009000 01  RPT-LINE                    PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300*-------------------------------------------------------------*
009400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009500*-------------------------------------------------------------*
009600 01          COMP-FELDER.
009700     05      C4-ANZ              PIC S9(04) COMP.
009800     05      C4-I1               PIC S9(04) COMP.
009900     05      C4-TRIPCNT          PIC S9(04) COMP.
009950     05      C4-SEGCNT           PIC S9(04) COMP.
009960     05      C4-DAYCNT           PIC S9(04) COMP.
010000     05      C4-LINECNT          PIC S9(04) COMP.
010100
010200     05      C4-X.
010300      10                         PIC X VALUE LOW-VALUE.
010400      10     C4-X2               PIC X.
010500     05      C4-NUM REDEFINES C4-X
010600                                 PIC S9(04) COMP.
010700
010800*-------------------------------------------------------------*
010900* Display-Felder: Praefix D
011000*-------------------------------------------------------------*
011100 01          DISPLAY-FELDER.
011200     05      D-NUM4              PIC -9(04).
011250     05      FILLER              PIC  X(01).
011300
011400*-------------------------------------------------------------*
011500* Felder mit konstantem Inhalt: Praefix K
011600*-------------------------------------------------------------*
011700 01          KONSTANTE-FELDER.
011800     05      K-MODUL             PIC X(08) VALUE "HOSMAIN0".
011900     05      K-MAX-LINES         PIC  9(02) COMP VALUE 50.
012000     05      K-SEQ-LEG1-START    PIC  9(04) COMP VALUE 1.
012050     05      FILLER              PIC  X(01).
012100
012200     COPY    HOSRULC.
012300
012400*-------------------------------------------------------------*
012500* Conditional-Felder
012600*-------------------------------------------------------------*
012700     COPY    HOSERRC.
012800     01      TRIPIN-STATUS-SW    PIC  X(01).
012900         88  TRIPIN-EOF              VALUE "Y".
013000         88  TRIPIN-NOT-EOF          VALUE "N".
013100
013200*-------------------------------------------------------------*
013300* weitere Arbeitsfelder: Praefix W
013400*-------------------------------------------------------------*
013500 01          WORK-FELDER.
013600     05      W-SEQ-NEXT          PIC  9(04) COMP.
013700     05      W-CUR-DATE          PIC  9(08).
013750     05      W-CUR-DATE-GRP REDEFINES W-CUR-DATE.
013760         10  W-CUR-DATE-YYYY     PIC  9(04).
013770         10  W-CUR-DATE-MM       PIC  9(02).
013780         10  W-CUR-DATE-DD       PIC  9(02).
013800     05      W-CUR-MIN           PIC  9(04).
013900     05      W-LOG-IN-IX         PIC  S9(04) COMP.
013910     05      W-GRAND-MILES       PIC  S9(07)V99.
013920     05      W-GRAND-HOURS       PIC  S9(05)V99.
013950     05      FILLER              PIC  X(01).
014000
014100*-------------------------------------------------------------*
014200* Kombinierte Streckentabelle einer Tour - Praefix CMB
014300* (Leg 1, Abholung, Leg 2, Ablieferung in Planungsreihenfolge)
014400*-------------------------------------------------------------*
014500 01          CMB-SEG-TABLE.
014600     05      CMB-ENTRY OCCURS 90 TIMES INDEXED BY CMB-IX.
014700         10  CMB-SEQ             PIC  9(04).
014800         10  CMB-TYPE            PIC  X(20).
014900         10  CMB-START-DATE      PIC  9(08).
015000         10  CMB-START-MIN       PIC  9(04).
015100         10  CMB-END-DATE        PIC  9(08).
015200         10  CMB-END-MIN         PIC  9(04).
015300         10  CMB-DURATION-HRS    PIC  S9(03)V99.
015400         10  CMB-DISTANCE-MI     PIC  S9(05)V99.
015500         10  CMB-LOCATION        PIC  X(30).
015600         10  CMB-STATUS          PIC  X(02).
015650         10  FILLER              PIC  X(04).
015700     05      CMB-COUNT           PIC  S9(04) COMP.
015800
015900*-------------------------------------------------------------*
016000* Druckzeilen SUMMARY-RPT - Praefix RPT
016100*-------------------------------------------------------------*
016200 01          RPT-HEAD-1.
016300     05      FILLER              PIC  X(20) VALUE
016400             "ACKERMANN TRUCKING".
016500     05      FILLER              PIC  X(40) VALUE
016600             "HOS TOUR-ZUSAMMENFASSUNG".
016700     05      FILLER              PIC  X(72) VALUE SPACES.
016800
016900 01          RPT-HEAD-2.
017000     05      FILLER              PIC  X(08) VALUE "TOUR-ID".
017100     05      FILLER              PIC  X(05) VALUE SPACES.
017200     05      FILLER              PIC  X(11) VALUE "GES.MEILEN".
017300     05      FILLER              PIC  X(04) VALUE SPACES.
017400     05      FILLER              PIC  X(11) VALUE "GES.STUNDEN".
017500     05      FILLER              PIC  X(04) VALUE SPACES.
017600     05      FILLER              PIC  X(09) VALUE "ABSCHN.".
017700     05      FILLER              PIC  X(80) VALUE SPACES.
017800
017900 01          RPT-DETAIL.
018000     05      RPT-TRIP-ID         PIC  X(08).
018100     05      FILLER              PIC  X(05) VALUE SPACES.
018200     05      RPT-MILES-ED        PIC  Z(05)9.99.
018300     05      FILLER              PIC  X(04) VALUE SPACES.
018400     05      RPT-HOURS-ED        PIC  Z(03)9.99.
018500     05      FILLER              PIC  X(07) VALUE SPACES.
018600     05      RPT-SEG-COUNT       PIC  ZZ9.
018700     05      FILLER              PIC  X(91) VALUE SPACES.
018800
018810*-------------------------------------------------------------*
018820* Druckzeilen SUMMARY-RPT Gesamtsummen (Laufende am Ende) -
018830* Praefix RPT
018840*-------------------------------------------------------------*
018850 01          RPT-FOOT-1.
018860     05      FILLER              PIC  X(20) VALUE
018870             "GESAMTSUMME LAUF".
018880     05      FILLER              PIC  X(112) VALUE SPACES.
018890
018900 01          RPT-FOOT-2.
018910     05      FILLER              PIC  X(10) VALUE "TOUREN:".
018920     05      RPT-TOT-TRIPS       PIC  ZZZ9.
018930     05      FILLER              PIC  X(04) VALUE SPACES.
018940     05      FILLER              PIC  X(13) VALUE "ABSCHNITTE:".
018950     05      RPT-TOT-SEGS        PIC  ZZZ9.
018960     05      FILLER              PIC  X(04) VALUE SPACES.
018970     05      FILLER              PIC  X(08) VALUE "TAGE:".
018980     05      RPT-TOT-DAYS        PIC  ZZZ9.
018990     05      FILLER              PIC  X(04) VALUE SPACES.
019000     05      FILLER              PIC  X(77) VALUE SPACES.
019010
019020 01          RPT-FOOT-3.
019030     05      FILLER              PIC  X(12) VALUE "GES.MEILEN:".
019040     05      RPT-TOT-MILES-ED    PIC  Z(06)9.99.
019050     05      FILLER              PIC  X(04) VALUE SPACES.
019060     05      FILLER              PIC  X(13) VALUE "GES.STUNDEN:".
019070     05      RPT-TOT-HOURS-ED    PIC  Z(04)9.99.
019080     05      FILLER              PIC  X(04) VALUE SPACES.
019090     05      FILLER              PIC  X(81) VALUE SPACES.
019095
019110*-------------------------------------------------------------*
019120* Parameter-Uebergabe an HOSSTA0M - Praefix LINK
019130*-------------------------------------------------------------*
019200 01          LINK-STA-REC.
019300     05      LINK-STA-HDR.
019400         10  LINK-STA-OP         PIC  X(06).
019500         10  LINK-STA-RC         PIC  S9(04) COMP.
019600     05      LINK-STA-DATA.
019700         10  LINK-STA-DATE       PIC  9(08).
019800         10  LINK-STA-MIN        PIC  9(04).
019900         10  LINK-STA-DUR-HRS    PIC  S9(03)V99.
020000         10  LINK-STA-AVAIL-HRS  PIC  S9(03)V99.
020100         10  LINK-STA-ELAPSD-HRS PIC  S9(03)V99.
020200         10  LINK-STA-CYCLE-USED PIC  S9(03)V99.
020300         10  LINK-STA-OUT-DATE   PIC  9(08).
020400         10  LINK-STA-OUT-MIN    PIC  9(04).
020500         10  LINK-STA-FLAG       PIC  X(01).
020600             88 LINK-STA-FLAG-YES    VALUE "Y".
020700             88 LINK-STA-FLAG-NO     VALUE "N".
020800         10  FILLER              PIC  X(04).
020900
021000 01          MAIN-DST-STATE.
021100             COPY HOSDSTC.
021200
021300*-------------------------------------------------------------*
021400* Parameter-Uebergabe an HOSSEG0M - Praefix LINK-SEG
021500*-------------------------------------------------------------*
021600 01          LINK-SEG-REC.
021700     05      LINK-SEG-HDR.
021800         10  LINK-SEG-RC         PIC  S9(04) COMP.
021900     05      LINK-SEG-IN.
022000         10  LINK-SEG-TRIP-ID    PIC  X(08).
022100         10  LINK-SEG-LEG-HOURS  PIC  S9(03)V99.
022200         10  LINK-SEG-LEG-MILES  PIC  S9(05)V99.
022300         10  LINK-SEG-START-DATE PIC  9(08).
022400         10  LINK-SEG-START-MIN  PIC  9(04).
022500         10  LINK-SEG-SEQ-START  PIC  9(04) COMP.
022550         10  LINK-SEG-LEG-TYPE   PIC  X(01).
022560             88 LINK-SEG-LEG1        VALUE "1".
022570             88 LINK-SEG-LEG2        VALUE "2".
022600     05      LINK-SEG-OUT.
022700         10  LINK-SEG-END-DATE   PIC  9(08).
022800         10  LINK-SEG-END-MIN    PIC  9(04).
022900         10  LINK-SEG-SEQ-NEXT   PIC  9(04) COMP.
023000         10  LINK-SEG-COUNT      PIC  9(04) COMP.
023050         10  FILLER              PIC  X(02).
023100
023200 01          LINK-SEG-TABLE.
023300     05      LST-ENTRY OCCURS 1 TO 60 TIMES
023400                        DEPENDING ON LINK-SEG-COUNT
023500                        INDEXED BY SEG-IX.
023600         10  LST-SEQ             PIC  9(04).
023700         10  LST-TYPE            PIC  X(20).
023800         10  LST-START-DATE      PIC  9(08).
023900         10  LST-START-MIN       PIC  9(04).
024000         10  LST-END-DATE        PIC  9(08).
024100         10  LST-END-MIN         PIC  9(04).
024200         10  LST-DURATION-HRS    PIC  S9(03)V99.
024300         10  LST-DISTANCE-MI     PIC  S9(05)V99.
024400         10  LST-LOCATION        PIC  X(30).
024500         10  LST-STATUS          PIC  X(02).
024550         10  FILLER              PIC  X(04).
024600
024700*-------------------------------------------------------------*
024800* Parameter-Uebergabe an HOSACT0M - Praefix LINK-ACT
024900*-------------------------------------------------------------*
025000 01          LINK-ACT-REC.
025100     05      LINK-ACT-HDR.
025200         10  LINK-ACT-RC         PIC  S9(04) COMP.
025300     05      LINK-ACT-IN.
025400         10  LINK-ACT-KIND       PIC  X(01).
025500             88 LINK-ACT-PICKUP      VALUE "P".
025600             88 LINK-ACT-DROPOFF     VALUE "D".
025700         10  LINK-ACT-CUR-DATE   PIC  9(08).
025800         10  LINK-ACT-CUR-MIN    PIC  9(04).
025900         10  LINK-ACT-SEQ-START  PIC  9(04) COMP.
026000     05      LINK-ACT-OUT.
026100         10  LINK-ACT-END-DATE   PIC  9(08).
026200         10  LINK-ACT-END-MIN    PIC  9(04).
026300         10  LINK-ACT-SEQ-NEXT   PIC  9(04) COMP.
026400         10  LINK-ACT-COUNT      PIC  9(04) COMP.
026500         10  LINK-ACT-RESET-SW   PIC  X(01).
026600             88 LINK-ACT-RESET-DONE  VALUE "Y".
026700             88 LINK-ACT-NO-RESET    VALUE "N".
026750         10  FILLER              PIC  X(04).
026800
026900 01          LINK-ACT-TABLE.
027000     05      LAT-ENTRY OCCURS 1 TO 10 TIMES
027100                        DEPENDING ON LINK-ACT-COUNT
027200                        INDEXED BY ACT-IX.
027300         10  LAT-SEQ             PIC  9(04).
027400         10  LAT-TYPE            PIC  X(20).
027500         10  LAT-START-DATE      PIC  9(08).
027600         10  LAT-START-MIN       PIC  9(04).
027700         10  LAT-END-DATE        PIC  9(08).
027800         10  LAT-END-MIN         PIC  9(04).
027900         10  LAT-DURATION-HRS    PIC  S9(03)V99.
028000         10  LAT-DISTANCE-MI     PIC  S9(05)V99.
028100         10  LAT-LOCATION        PIC  X(30).
028200         10  LAT-STATUS          PIC  X(02).
028250         10  FILLER              PIC  X(04).
028300
028400*-------------------------------------------------------------*
028500* Parameter-Uebergabe an HOSSUM0M - Praefix LINK-SUM
028600*-------------------------------------------------------------*
028700 01          LINK-SUM-REC.
028800     05      LINK-SUM-HDR.
028900         10  LINK-SUM-RC         PIC  S9(04) COMP.
029000     05      LINK-SUM-IN.
029100         10  LINK-SUM-TRIP-ID    PIC  X(08).
029200         10  LINK-SUM-START-DATE PIC  9(08).
029300         10  LINK-SUM-START-MIN  PIC  9(04).
029400         10  LINK-SUM-END-DATE   PIC  9(08).
029500         10  LINK-SUM-END-MIN    PIC  9(04).
029600         10  LINK-SUM-SEG-COUNT  PIC  9(04) COMP.
029700
029800     COPY    HOSSUMC.
029900
030000 01          LINK-SUM-TABLE.
030100     05      LSM-ENTRY OCCURS 1 TO 90 TIMES
030200                        DEPENDING ON LINK-SUM-SEG-COUNT
030300                        INDEXED BY SUM-IX.
030400         10  LSM-SEQ             PIC  9(04).
030500         10  LSM-TYPE            PIC  X(20).
030600         10  LSM-START-DATE      PIC  9(08).
030700         10  LSM-START-MIN       PIC  9(04).
030800         10  LSM-END-DATE        PIC  9(08).
030900         10  LSM-END-MIN         PIC  9(04).
031000         10  LSM-DURATION-HRS    PIC  S9(03)V99.
031100         10  LSM-DISTANCE-MI     PIC  S9(05)V99.
031200         10  LSM-LOCATION        PIC  X(30).
031300         10  LSM-STATUS          PIC  X(02).
031350         10  FILLER              PIC  X(04).
031400
031500*-------------------------------------------------------------*
031600* Parameter-Uebergabe an HOSLOG0M - Praefix LINK-LOG
031700*-------------------------------------------------------------*
031800 01          LINK-LOG-REC.
031900     05      LINK-LOG-HDR.
032000         10  LINK-LOG-RC         PIC  S9(04) COMP.
032100     05      LINK-LOG-IN.
032200         10  LINK-LOG-TRIP-ID    PIC  X(08).
032300         10  LINK-LOG-IN-COUNT   PIC  9(04) COMP.
032400     05      LINK-LOG-OUT.
032500         10  LINK-LOG-OUT-COUNT  PIC  9(04) COMP.
032550         10  FILLER              PIC  X(04).
032600
032700 01          LINK-LOG-IN-TABLE.
032800     05      LLI-ENTRY OCCURS 1 TO 80 TIMES
032900                        DEPENDING ON LINK-LOG-IN-COUNT
033000                        INDEXED BY LLI-IX.
033100         10  LLI-TYPE            PIC  X(20).
033200         10  LLI-START-DATE      PIC  9(08).
033300         10  LLI-START-MIN       PIC  9(04).
033400         10  LLI-END-DATE        PIC  9(08).
033500         10  LLI-END-MIN         PIC  9(04).
033600         10  LLI-DISTANCE-MI     PIC  S9(05)V99.
033700         10  LLI-LOCATION        PIC  X(30).
033800         10  LLI-STATUS          PIC  X(02).
033850         10  FILLER              PIC  X(04).
033900
034000 01          LINK-LOG-OUT-TABLE.
034100     05      LLO-ENTRY OCCURS 1 TO 320 TIMES
034200                        DEPENDING ON LINK-LOG-OUT-COUNT
034300                        INDEXED BY LLO-IX.
034400         10  LLO-REC-TYPE        PIC  X(01).
034500             88 LLO-IS-HEADER        VALUE "H".
034600             88 LLO-IS-ENTRY         VALUE "E".
034700         10  LLO-TRIP-ID         PIC  X(08).
034800         10  LLO-DATE            PIC  9(08).
034850         10  LLO-DATE-GRP REDEFINES LLO-DATE.
034860             15  LLO-DATE-YYYY       PIC 9(04).
034870             15  LLO-DATE-MM         PIC 9(02).
034880             15  LLO-DATE-DD         PIC 9(02).
034900         10  LLO-STATUS          PIC  X(02).
035000         10  LLO-START-HH        PIC  9(02).
035100         10  LLO-START-MM        PIC  9(02).
035200         10  LLO-END-HH          PIC  9(02).
035300         10  LLO-END-MM          PIC  9(02).
035400         10  LLO-LOCATION        PIC  X(30).
035500         10  LLO-TOTAL-MILES     PIC  S9(05)V99.
035600         10  LLO-ENTRY-COUNT     PIC  9(02).
035650         10  FILLER              PIC  X(04).
035700
035800 PROCEDURE DIVISION.
035900
036000******************************************************************
036100* Steuerungs-Section
036200******************************************************************
036300 A100-STEUERUNG SECTION.
036400 A100-00.
036500     IF  SHOW-VERSION
036600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
036700         GOBACK
036800     END-IF
036900
037000     PERFORM B000-VORLAUF
037100     PERFORM B100-VERARBEITUNG
037200     PERFORM B090-ENDE
037300     GOBACK
037400     .
037500 A100-99.
037600     EXIT.
037700
037800******************************************************************
037900* Vorlauf - Dateien oeffnen, Druckkopf ausgeben
038000******************************************************************
038100 B000-VORLAUF SECTION.
038200 B000-00.
038300     SET  TRIPIN-NOT-EOF  TO TRUE
038400     MOVE ZERO            TO C4-TRIPCNT
038410     MOVE ZERO            TO C4-SEGCNT
038420     MOVE ZERO            TO C4-DAYCNT
038430     MOVE ZERO            TO W-GRAND-MILES
038440     MOVE ZERO            TO W-GRAND-HOURS
038500
038600     OPEN INPUT  TRIPIN
038700     OPEN OUTPUT SEGOUT
038800     OPEN OUTPUT DLOGOUT
038900     OPEN OUTPUT SUMOUT
039000     OPEN OUTPUT SUMRPT
039100
039200     MOVE K-MAX-LINES TO C4-LINECNT
039300     READ TRIPIN AT END SET TRIPIN-EOF TO TRUE END-READ
039400     .
039500 B000-99.
039600     EXIT.
039700
039800******************************************************************
039900* Verarbeitung - je Tourauftrag eine Tour verplanen
040000******************************************************************
040100 B100-VERARBEITUNG SECTION.
040200 B100-00.
040300     PERFORM B110-ONE-TRIP THRU B110-99
040400        UNTIL TRIPIN-EOF
040500     .
040600 B100-99.
040700     EXIT.
040800
040900******************************************************************
041000* B110 - eine Tour vollstaendig verplanen: Fahrerstatus initiali-
041100* sieren, Beinstrecke 1, Abholung, Beinstrecke 2 und Ablieferung
041200* verplanen, Streckentabelle schreiben, Zusammenfassung und
041300* Tagesprotokolle erstellen und schreiben
041400******************************************************************
041500 B110-ONE-TRIP SECTION.
041600 B110-00.
041700     ADD  1 TO C4-TRIPCNT
041800     MOVE ZERO TO CMB-COUNT
041900
042000     PERFORM C100-INIT-DRIVER THRU C100-99
042100     PERFORM C200-PLAN-LEG1   THRU C200-99
042200     PERFORM C300-PLAN-PICKUP THRU C300-99
042300     PERFORM C400-PLAN-LEG2   THRU C400-99
042400     PERFORM C500-PLAN-DROP   THRU C500-99
042500
042600     PERFORM D100-WRITE-SEGMENTS THRU D100-99
042700     PERFORM D200-BUILD-SUMMARY  THRU D200-99
042800     PERFORM D300-BUILD-DLOG     THRU D300-99
042900     PERFORM D400-PRINT-DETAIL   THRU D400-99
043000
043100     READ TRIPIN AT END SET TRIPIN-EOF TO TRUE END-READ
043200     .
043300 B110-99.
043400     EXIT.
043500
043600******************************************************************
043700* C100 - Fahrerstatus fuer diese Tour ueber HOSSTA0M initialisiert
043800******************************************************************
043900 C100-INIT-DRIVER SECTION.
044000 C100-00.
044100     INITIALIZE MAIN-DST-STATE
044200
044300     MOVE TR-START-DATE       TO LINK-STA-DATE
044400     MOVE TR-START-MIN        TO LINK-STA-MIN
044500     MOVE TR-CYCLE-USED-HRS   TO LINK-STA-CYCLE-USED
044600     MOVE "INIT  "            TO LINK-STA-OP
044700     CALL "HOSSTA0M" USING LINK-STA-REC MAIN-DST-STATE
044800
044900     MOVE TR-START-DATE       TO W-CUR-DATE
045000     MOVE TR-START-MIN        TO W-CUR-MIN
045100     MOVE K-SEQ-LEG1-START    TO W-SEQ-NEXT
045200     .
045300 C100-99.
045400     EXIT.
045500
045600******************************************************************
045700* C200 - Beinstrecke 1 (Anfahrt zur Abholung) ueber HOSSEG0M
045800* verplanen und die Ergebnistabelle an CMB-SEG-TABLE anhaengen
045850* rfk 2023-04-18 SSFHOS-42 - LINK-SEG-LEG-TYPE auf "1" gesetzt,
045860*                 damit HOSSEG0M die Fahrtabschnitte als
045870*                 DRIVE-TO-PICKUP kennzeichnet
045900******************************************************************
046000 C200-PLAN-LEG1 SECTION.
046100 C200-00.
046200     MOVE TR-TRIP-ID      TO LINK-SEG-TRIP-ID
046300     MOVE TR-LEG1-HOURS   TO LINK-SEG-LEG-HOURS
046400     MOVE TR-LEG1-MILES   TO LINK-SEG-LEG-MILES
046500     MOVE W-CUR-DATE      TO LINK-SEG-START-DATE
046600     MOVE W-CUR-MIN       TO LINK-SEG-START-MIN
046700     MOVE W-SEQ-NEXT      TO LINK-SEG-SEQ-START
046750     SET  LINK-SEG-LEG1   TO TRUE
046800
046900     CALL "HOSSEG0M" USING LINK-SEG-REC MAIN-DST-STATE
047000                           LINK-SEG-TABLE
047100
047200     MOVE LINK-SEG-END-DATE TO W-CUR-DATE
047300     MOVE LINK-SEG-END-MIN  TO W-CUR-MIN
047400     MOVE LINK-SEG-SEQ-NEXT TO W-SEQ-NEXT
047500
047600     PERFORM U100-APPEND-SEG THRU U100-99
047700        VARYING SEG-IX FROM 1 BY 1
047800          UNTIL SEG-IX > LINK-SEG-COUNT
047900     .
048000 C200-99.
048100     EXIT.
048200
048300******************************************************************
048400* C300 - Abholung (1 Std. ON-DUTY) ueber HOSACT0M verplanen
048500******************************************************************
048600 C300-PLAN-PICKUP SECTION.
048700 C300-00.
048800     SET  LINK-ACT-PICKUP TO TRUE
048900     MOVE W-CUR-DATE      TO LINK-ACT-CUR-DATE
049000     MOVE W-CUR-MIN       TO LINK-ACT-CUR-MIN
049100     MOVE W-SEQ-NEXT      TO LINK-ACT-SEQ-START
049200
049300     CALL "HOSACT0M" USING LINK-ACT-REC MAIN-DST-STATE
049400                           LINK-ACT-TABLE
049500
049600     MOVE LINK-ACT-END-DATE TO W-CUR-DATE
049700     MOVE LINK-ACT-END-MIN  TO W-CUR-MIN
049800     MOVE LINK-ACT-SEQ-NEXT TO W-SEQ-NEXT
049900
050000     PERFORM U200-APPEND-ACT THRU U200-99
050100        VARYING ACT-IX FROM 1 BY 1
050200          UNTIL ACT-IX > LINK-ACT-COUNT
050300     .
050400 C300-99.
050500     EXIT.
050600
050700******************************************************************
050800* C400 - Beinstrecke 2 (Abholung zur Ablieferung) verplanen
050850* rfk 2023-04-18 SSFHOS-42 - LINK-SEG-LEG-TYPE auf "2" gesetzt,
050860*                 damit HOSSEG0M die Fahrtabschnitte als
050870*                 DRIVE-TO-DROPOFF statt DRIVE-TO-PICKUP liefert
050900******************************************************************
051000 C400-PLAN-LEG2 SECTION.
051100 C400-00.
051200     MOVE TR-TRIP-ID      TO LINK-SEG-TRIP-ID
051300     MOVE TR-LEG2-HOURS   TO LINK-SEG-LEG-HOURS
051400     MOVE TR-LEG2-MILES   TO LINK-SEG-LEG-MILES
051500     MOVE W-CUR-DATE      TO LINK-SEG-START-DATE
051600     MOVE W-CUR-MIN       TO LINK-SEG-START-MIN
051700     MOVE W-SEQ-NEXT      TO LINK-SEG-SEQ-START
051750     SET  LINK-SEG-LEG2   TO TRUE
051800
051900     CALL "HOSSEG0M" USING LINK-SEG-REC MAIN-DST-STATE
052000                           LINK-SEG-TABLE
052100
052200     MOVE LINK-SEG-END-DATE TO W-CUR-DATE
052300     MOVE LINK-SEG-END-MIN  TO W-CUR-MIN
052400     MOVE LINK-SEG-SEQ-NEXT TO W-SEQ-NEXT
052500
052600     PERFORM U100-APPEND-SEG THRU U100-99
052700        VARYING SEG-IX FROM 1 BY 1
052800          UNTIL SEG-IX > LINK-SEG-COUNT
052900     .
053000 C400-99.
053100     EXIT.
053200
053300******************************************************************
053400* C500 - Ablieferung (1 Std. ON-DUTY) ueber HOSACT0M verplanen
053500******************************************************************
053600 C500-PLAN-DROP SECTION.
053700 C500-00.
053800     SET  LINK-ACT-DROPOFF TO TRUE
053900     MOVE W-CUR-DATE       TO LINK-ACT-CUR-DATE
054000     MOVE W-CUR-MIN        TO LINK-ACT-CUR-MIN
054100     MOVE W-SEQ-NEXT       TO LINK-ACT-SEQ-START
054200
054300     CALL "HOSACT0M" USING LINK-ACT-REC MAIN-DST-STATE
054400                           LINK-ACT-TABLE
054500
054600     MOVE LINK-ACT-END-DATE TO W-CUR-DATE
054700     MOVE LINK-ACT-END-MIN  TO W-CUR-MIN
054800     MOVE LINK-ACT-SEQ-NEXT TO W-SEQ-NEXT
054900
055000     PERFORM U200-APPEND-ACT THRU U200-99
055100        VARYING ACT-IX FROM 1 BY 1
055200          UNTIL ACT-IX > LINK-ACT-COUNT
055300     .
055400 C500-99.
055500     EXIT.
055600
055700******************************************************************
055800* U100 - einen LST-Eintrag aus HOSSEG0M an CMB-SEG-TABLE anhaengen
055900******************************************************************
056000 U100-APPEND-SEG SECTION.
056100 U100-00.
056200     ADD  1 TO CMB-COUNT
056300     SET  CMB-IX TO CMB-COUNT
056400
056500     MOVE LST-SEQ(SEG-IX)          TO CMB-SEQ(CMB-IX)
056600     MOVE LST-TYPE(SEG-IX)         TO CMB-TYPE(CMB-IX)
056700     MOVE LST-START-DATE(SEG-IX)   TO CMB-START-DATE(CMB-IX)
056800     MOVE LST-START-MIN(SEG-IX)    TO CMB-START-MIN(CMB-IX)
056900     MOVE LST-END-DATE(SEG-IX)     TO CMB-END-DATE(CMB-IX)
057000     MOVE LST-END-MIN(SEG-IX)      TO CMB-END-MIN(CMB-IX)
057100     MOVE LST-DURATION-HRS(SEG-IX) TO CMB-DURATION-HRS(CMB-IX)
057200     MOVE LST-DISTANCE-MI(SEG-IX)  TO CMB-DISTANCE-MI(CMB-IX)
057300     MOVE LST-LOCATION(SEG-IX)     TO CMB-LOCATION(CMB-IX)
057400     MOVE LST-STATUS(SEG-IX)       TO CMB-STATUS(CMB-IX)
057500     .
057600 U100-99.
057700     EXIT.
057800
057900******************************************************************
058000* U200 - einen LAT-Eintrag aus HOSACT0M an CMB-SEG-TABLE anhaengen
058100******************************************************************
058200 U200-APPEND-ACT SECTION.
058300 U200-00.
058400     ADD  1 TO CMB-COUNT
058500     SET  CMB-IX TO CMB-COUNT
058600
058700     MOVE LAT-SEQ(ACT-IX)          TO CMB-SEQ(CMB-IX)
058800     MOVE LAT-TYPE(ACT-IX)         TO CMB-TYPE(CMB-IX)
058900     MOVE LAT-START-DATE(ACT-IX)   TO CMB-START-DATE(CMB-IX)
059000     MOVE LAT-START-MIN(ACT-IX)    TO CMB-START-MIN(CMB-IX)
059100     MOVE LAT-END-DATE(ACT-IX)     TO CMB-END-DATE(CMB-IX)
059200     MOVE LAT-END-MIN(ACT-IX)      TO CMB-END-MIN(CMB-IX)
059300     MOVE LAT-DURATION-HRS(ACT-IX) TO CMB-DURATION-HRS(CMB-IX)
059400     MOVE LAT-DISTANCE-MI(ACT-IX)  TO CMB-DISTANCE-MI(CMB-IX)
059500     MOVE LAT-LOCATION(ACT-IX)     TO CMB-LOCATION(CMB-IX)
059600     MOVE LAT-STATUS(ACT-IX)       TO CMB-STATUS(CMB-IX)
059700     .
059800 U200-99.
059900     EXIT.
060000
060100******************************************************************
060200* D100 - die kombinierte Streckentabelle nach SEGOUT schreiben
060300******************************************************************
060400 D100-WRITE-SEGMENTS SECTION.
060500 D100-00.
060600     PERFORM D110-WRITE-ONE-SEG THRU D110-99
060700        VARYING CMB-IX FROM 1 BY 1
060800          UNTIL CMB-IX > CMB-COUNT
060900     .
061000 D100-99.
061100     EXIT.
061200
061300******************************************************************
061400* D110 - einen Abschnitt in den SEGOUT-Satz umsetzen und schreiben
061500******************************************************************
061600 D110-WRITE-ONE-SEG SECTION.
061700 D110-00.
061800     MOVE TR-TRIP-ID                TO SEG-TRIP-ID
061900     MOVE CMB-SEQ(CMB-IX)           TO SEG-SEQ
062000     MOVE CMB-TYPE(CMB-IX)          TO SEG-TYPE
062100     MOVE CMB-START-DATE(CMB-IX)    TO SEG-START-DATE
062200     MOVE CMB-START-MIN(CMB-IX)     TO SEG-START-MIN
062300     MOVE CMB-END-DATE(CMB-IX)      TO SEG-END-DATE
062400     MOVE CMB-END-MIN(CMB-IX)       TO SEG-END-MIN
062500     MOVE CMB-DURATION-HRS(CMB-IX)  TO SEG-DURATION-HRS
062600     MOVE CMB-DISTANCE-MI(CMB-IX)   TO SEG-DISTANCE-MI
062700     MOVE CMB-LOCATION(CMB-IX)      TO SEG-LOCATION
062800     MOVE CMB-STATUS(CMB-IX)        TO SEG-STATUS
062900
063000     WRITE SEG-STRECKEN-SATZ
063050     ADD  1 TO C4-SEGCNT
063100     .
063200 D110-99.
063300     EXIT.
063400
063500******************************************************************
063600* D200 - Tourzusammenfassung ueber HOSSUM0M erstellen und nach
063700* SUMOUT schreiben
063800******************************************************************
063900 D200-BUILD-SUMMARY SECTION.
064000 D200-00.
064100     MOVE TR-TRIP-ID        TO LINK-SUM-TRIP-ID
064200     MOVE TR-START-DATE     TO LINK-SUM-START-DATE
064300     MOVE TR-START-MIN      TO LINK-SUM-START-MIN
064400     MOVE W-CUR-DATE        TO LINK-SUM-END-DATE
064500     MOVE W-CUR-MIN         TO LINK-SUM-END-MIN
064600     MOVE CMB-COUNT         TO LINK-SUM-SEG-COUNT
064700
064800     PERFORM D210-LOAD-SUM-TBL THRU D210-99
064900        VARYING CMB-IX FROM 1 BY 1
065000          UNTIL CMB-IX > CMB-COUNT
065100
065200     CALL "HOSSUM0M" USING LINK-SUM-REC
065300                           SUM-ZUSAMMENFASSUNG-SATZ
065400                           SRP-DRUCKFELDER
065500                           LINK-SUM-TABLE
065600
065700     MOVE SUM-ZUSAMMENFASSUNG-SATZ TO FD-SUMOUT-REC
065800     WRITE FD-SUMOUT-REC
065850     ADD  SUM-TOTAL-MILES TO W-GRAND-MILES
065860     ADD  SUM-TOTAL-HOURS TO W-GRAND-HOURS
065900     .
066000 D200-99.
066100     EXIT.
066200
066300******************************************************************
066400* D210 - einen CMB-Eintrag in die Uebergabetabelle fuer HOSSUM0M
066500* umsetzen
066600******************************************************************
066700 D210-LOAD-SUM-TBL SECTION.
066800 D210-00.
066900     SET  SUM-IX TO CMB-IX
067000
067100     MOVE CMB-SEQ(CMB-IX)           TO LSM-SEQ(SUM-IX)
067200     MOVE CMB-TYPE(CMB-IX)          TO LSM-TYPE(SUM-IX)
067300     MOVE CMB-START-DATE(CMB-IX)    TO LSM-START-DATE(SUM-IX)
067400     MOVE CMB-START-MIN(CMB-IX)     TO LSM-START-MIN(SUM-IX)
067500     MOVE CMB-END-DATE(CMB-IX)      TO LSM-END-DATE(SUM-IX)
067600     MOVE CMB-END-MIN(CMB-IX)       TO LSM-END-MIN(SUM-IX)
067700     MOVE CMB-DURATION-HRS(CMB-IX)  TO LSM-DURATION-HRS(SUM-IX)
067800     MOVE CMB-DISTANCE-MI(CMB-IX)   TO LSM-DISTANCE-MI(SUM-IX)
067900     MOVE CMB-LOCATION(CMB-IX)      TO LSM-LOCATION(SUM-IX)
068000     MOVE CMB-STATUS(CMB-IX)        TO LSM-STATUS(SUM-IX)
068100     .
068200 D210-99.
068300     EXIT.
068400
068500******************************************************************
068600* D300 - Tagesprotokolle ueber HOSLOG0M erstellen und nach
068700* DLOGOUT schreiben
068800******************************************************************
068900 D300-BUILD-DLOG SECTION.
069000 D300-00.
069100     MOVE TR-TRIP-ID    TO LINK-LOG-TRIP-ID
069200     MOVE CMB-COUNT     TO LINK-LOG-IN-COUNT
069300
069400     PERFORM D310-LOAD-LOG-TBL THRU D310-99
069500        VARYING CMB-IX FROM 1 BY 1
069600          UNTIL CMB-IX > CMB-COUNT
069700
069800     CALL "HOSLOG0M" USING LINK-LOG-REC
069900                           LINK-LOG-IN-TABLE
070000                           LINK-LOG-OUT-TABLE
070100
070200     PERFORM D320-WRITE-DAY THRU D320-99
070300        VARYING LLO-IX FROM 1 BY 1
070400          UNTIL LLO-IX > LINK-LOG-OUT-COUNT
070500     .
070600 D300-99.
070700     EXIT.
070800
070900******************************************************************
071000* D310 - einen CMB-Eintrag in die Eingabetabelle fuer HOSLOG0M
071100* umsetzen
071200******************************************************************
071300 D310-LOAD-LOG-TBL SECTION.
071400 D310-00.
071500     SET  LLI-IX TO CMB-IX
071600
071700     MOVE CMB-TYPE(CMB-IX)         TO LLI-TYPE(LLI-IX)
071800     MOVE CMB-START-DATE(CMB-IX)   TO LLI-START-DATE(LLI-IX)
071900     MOVE CMB-START-MIN(CMB-IX)    TO LLI-START-MIN(LLI-IX)
072000     MOVE CMB-END-DATE(CMB-IX)     TO LLI-END-DATE(LLI-IX)
072100     MOVE CMB-END-MIN(CMB-IX)      TO LLI-END-MIN(LLI-IX)
072200     MOVE CMB-DISTANCE-MI(CMB-IX)  TO LLI-DISTANCE-MI(LLI-IX)
072300     MOVE CMB-LOCATION(CMB-IX)     TO LLI-LOCATION(LLI-IX)
072400     MOVE CMB-STATUS(CMB-IX)       TO LLI-STATUS(LLI-IX)
072500     .
072600 D310-99.
072700     EXIT.
072800
072900******************************************************************
073000* D320 - einen Kopf- oder Eintragssatz des Tagesprotokolls nach
073100* DLOGOUT umsetzen und schreiben; bei einem Kopfsatz werden
073200* anschliessend seine Eintraege (gleiches Datum) herausgesucht
073300* und unmittelbar danach geschrieben
073400******************************************************************
073500 D320-WRITE-DAY SECTION.
073600 D320-00.
073700     IF  LLO-IS-HEADER(LLO-IX)
073800         SET  DLG-IS-HEADER      TO TRUE
073900         MOVE LLO-TRIP-ID(LLO-IX)     TO DLG-TRIP-ID
074000         MOVE LLO-DATE(LLO-IX)        TO DLG-DATE
074100         MOVE LLO-TOTAL-MILES(LLO-IX) TO DLG-TOTAL-MILES
074200         MOVE LLO-ENTRY-COUNT(LLO-IX) TO DLG-ENTRY-COUNT
074300         WRITE DLG-PROTOKOLL-SATZ
074350         ADD  1 TO C4-DAYCNT
074400
074500         PERFORM D330-WRITE-ENTRY THRU D330-99
074600            VARYING W-LOG-IN-IX FROM 1 BY 1
074700              UNTIL W-LOG-IN-IX > LINK-LOG-OUT-COUNT
074800     END-IF
074900     .
075000 D320-99.
075100     EXIT.
075200
075300******************************************************************
075400* D330 - einen Eintragssatz des gerade aktiven Tages schreiben,
075500* sofern sein Datum zum laufenden Kopfsatz passt
075600******************************************************************
075700 D330-WRITE-ENTRY SECTION.
075800 D330-00.
075900     IF  LLO-IS-ENTRY(W-LOG-IN-IX)
076000     AND LLO-DATE(W-LOG-IN-IX) = LLO-DATE(LLO-IX)
076100         SET  DLG-IS-ENTRY           TO TRUE
076200         MOVE LLO-TRIP-ID(W-LOG-IN-IX) TO DLE-TRIP-ID
076300         MOVE LLO-DATE(W-LOG-IN-IX)    TO DLE-DATE
076400         MOVE LLO-STATUS(W-LOG-IN-IX)  TO DLE-STATUS
076500         MOVE LLO-START-HH(W-LOG-IN-IX) TO DLE-START-HH
076600         MOVE LLO-START-MM(W-LOG-IN-IX) TO DLE-START-MM
076700         MOVE LLO-END-HH(W-LOG-IN-IX)   TO DLE-END-HH
076800         MOVE LLO-END-MM(W-LOG-IN-IX)   TO DLE-END-MM
076900         MOVE LLO-LOCATION(W-LOG-IN-IX) TO DLE-LOCATION
077000         WRITE DLG-PROTOKOLL-SATZ
077100     END-IF
077200     .
077300 D330-99.
077400     EXIT.
077500
077600******************************************************************
077700* D400 - Detailzeile SUMMARY-RPT drucken, bei Seitenvoll vorher
077800* neue Kopfzeilen ausgeben
077900******************************************************************
078000 D400-PRINT-DETAIL SECTION.
078100 D400-00.
078200     IF  C4-LINECNT >= K-MAX-LINES
078300         PERFORM D410-PRINT-HEAD THRU D410-99
078400     END-IF
078500
078600     MOVE TR-TRIP-ID          TO RPT-TRIP-ID
078700     MOVE SRP-TOTAL-MILES-ED  TO RPT-MILES-ED
078800     MOVE SRP-TOTAL-HOURS-ED  TO RPT-HOURS-ED
078900     MOVE CMB-COUNT           TO RPT-SEG-COUNT
079000
079100     WRITE RPT-LINE FROM RPT-DETAIL
079200     ADD  1 TO C4-LINECNT
079300     .
079400 D400-99.
079500     EXIT.
079600
079700******************************************************************
079800* D410 - Kopfzeilen des Berichts SUMMARY-RPT ausgeben
079900******************************************************************
080000 D410-PRINT-HEAD SECTION.
080100 D410-00.
080200     WRITE RPT-LINE FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM
080300     WRITE RPT-LINE FROM RPT-HEAD-2 AFTER ADVANCING 2 LINES
080400     MOVE ZERO TO C4-LINECNT
080500     .
080600 D410-99.
080700     EXIT.
080800
080900******************************************************************
081000* Abschluss - Laufsummen auf SUMMARY-RPT drucken, Dateien zu
081050* rfk 2023-05-09 SSFHOS-45 - B095-PRINT-FOOT ergaenzt (Laufsummen
081060*                 Touren/Abschnitte/Tage/Meilen/Stunden)
081100******************************************************************
081200 B090-ENDE SECTION.
081300 B090-00.
081350     PERFORM B095-PRINT-FOOT THRU B095-99
081400     CLOSE TRIPIN
081500     CLOSE SEGOUT
081600     CLOSE DLOGOUT
081700     CLOSE SUMOUT
081800     CLOSE SUMRPT
081900
082000     DISPLAY K-MODUL " - Touren verarbeitet: " C4-TRIPCNT
082010     DISPLAY K-MODUL " - Abschnitte geschrieben: " C4-SEGCNT
082020     DISPLAY K-MODUL " - Tagesprotokolle geschrieben: " C4-DAYCNT
082100     .
082200 B090-99.
082300     EXIT.
082400
082500******************************************************************
082600* B095 - Gesamtsummen des Laufs als Fusszeilen auf SUMMARY-RPT
082700* ausgeben (Touren, Abschnitte, Tage, Meilen, Stunden)
082800******************************************************************
082900 B095-PRINT-FOOT SECTION.
083000 B095-00.
083100     MOVE C4-TRIPCNT      TO RPT-TOT-TRIPS
083200     MOVE C4-SEGCNT       TO RPT-TOT-SEGS
083300     MOVE C4-DAYCNT       TO RPT-TOT-DAYS
083400     MOVE W-GRAND-MILES   TO RPT-TOT-MILES-ED
083500     MOVE W-GRAND-HOURS   TO RPT-TOT-HOURS-ED
083600
083700     WRITE RPT-LINE FROM RPT-FOOT-1 AFTER ADVANCING 2 LINES
083800     WRITE RPT-LINE FROM RPT-FOOT-2 AFTER ADVANCING 1 LINE
083900     WRITE RPT-LINE FROM RPT-FOOT-3 AFTER ADVANCING 1 LINE
084000     .
084100 B095-99.
084200     EXIT.
